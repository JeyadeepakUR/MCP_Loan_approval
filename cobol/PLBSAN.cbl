000100******************************************************************
000200* PLBSAN: SANCTION LETTER RECORD GENERATION                      *
000300******************************************************************
000400* CALLED BY                                                      *
000500* ----------                                                     *
000600* PLBDCSN  (ONE CALL PER APPROVED/CONDITIONAL DECISION)          *
000700*                                                                *
000800* CALLS                                                          *
000900* -----                                                          *
001000* PLBEMI   (FINAL-EMI AND TOTAL-INTEREST AT THE SANCTIONED TERMS)*
001100*                                                                *
001200* FUNCTION                                                       *
001300* --------                                                       *
001400* THE CALLER MOVES APPL-ID/CUST-ID/CUST-NAME/APPR-AMT/TENURE/    *
001500* FINAL-RATE/GRADE INTO PLB-SANC-RECORD BEFORE CALLING.  THIS    *
001600* ROUTINE FILLS IN SANCTION-ID, FINAL-EMI, TOTAL-INTEREST AND    *
001700* VALIDITY-DAYS - THE FOUR FIELDS ONLY THIS STAGE CAN SUPPLY.    *
001800******************************************************************
001900*                  IDENTIFICATION DIVISION                       *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200
002300 PROGRAM-ID.    PLBSAN.
002400 AUTHOR.        F T MORALES.
002500 INSTALLATION.  CONSUMER LOAN SYSTEMS - APPLICATIONS DEV.
002600 DATE-WRITTEN.  11/19/1994.
002700 DATE-COMPILED.
002800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002900******************************************************************
003000*                     MODIFICATIONS LOG                          *
003100******************************************************************
003200*     DATE       AUTHOR  TKT       DESCRIPTION                  *
003300*     ---------- ------- --------- ------------------------------
003400*     11/19/1994 FTM     LN-0068   ORIGINAL - SANCTION ID, FINAL
003500*                                  EMI RECOMPUTE, VALIDITY DAYS
003600*     06/30/1997 KAP     LN-0102   VALIDITY DAYS MOVED TO A
003700*                                  WORKING-STORAGE CONSTANT
003800*                                  INSTEAD OF A LITERAL MOVE
003900*     01/09/1999 KAP     LN-0141   Y2K - SANCTION ID DATE PORTION
004000*                                  RECEIVED FROM CALLER ALREADY
004100*                                  IN CCYYMMDD FORM, NO CENTURY
004200*                                  WINDOW LOGIC REQUIRED HERE
004300*     03/03/2003 DGN     LN-0177   SEQUENCE NUMBER ZERO-PAD
004400*                                  WIDENED FROM 3 TO 4 DIGITS
004500******************************************************************
004600*                     ENVIRONMENT DIVISION                       *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100
005200 SPECIAL-NAMES.
005300     SWITCH LN-DEBUG-SWITCH ON STATUS IS LN-DEBUG-ON
005400                            OFF STATUS IS LN-DEBUG-OFF.
005500
005600******************************************************************
005700*                       DATA DIVISION                            *
005800******************************************************************
005900 DATA DIVISION.
006000
006100 WORKING-STORAGE SECTION.
006200
006300 01  DUMPX                        PIC X(001) VALUE 'N'.
006400 01  DUMP-SW REDEFINES DUMPX      PIC 9(001) COMP-3.
006500
006600 01  WS-SANCTION-ID-WORK.
006700     05  WS-SANC-PREFIX           PIC X(002) VALUE 'SL'.
006800     05  WS-SANC-DATE             PIC 9(008) VALUE ZERO.
006900     05  WS-SANC-SEQ              PIC 9(004) VALUE ZERO.
007000
007100 01  WS-SANCTION-ID-X REDEFINES WS-SANCTION-ID-WORK.
007200     05  FILLER                   PIC X(002).
007300     05  WS-SANC-DATE-X           PIC X(008).
007400     05  WS-SANC-SEQ-X            PIC X(004).
007500
007600 01  WS-EMI-CALL-PARMS.
007700     05  WS-EMI-PRINCIPAL         PIC 9(008) VALUE ZERO.
007800     05  WS-EMI-RATE              PIC 9(002)V99 VALUE ZERO.
007900     05  WS-EMI-TENURE            PIC 9(003) VALUE ZERO.
008000     05  WS-EMI-RESULT            PIC 9(007)V99 VALUE ZERO.
008100     05  WS-EMI-TOT-INT           PIC 9(008)V99 VALUE ZERO.
008200
008300 01  WS-EMI-CALL-PARMS-X REDEFINES WS-EMI-CALL-PARMS.
008400     05  WS-EMI-PRINCIPAL-X       PIC X(008).
008500     05  WS-EMI-RATE-X            PIC X(004).
008600     05  WS-EMI-TENURE-X          PIC X(003).
008700     05  WS-EMI-RESULT-X          PIC X(009).
008800     05  WS-EMI-TOT-INT-X         PIC X(010).
008900
009000 01  WS-VALID-CONST.
009100     05  WS-VALIDITY-DAYS         PIC 9(003) VALUE 030.
009200     05  FILLER                   PIC X(017).
009300
009400******************************************************************
009500*                       LINKAGE SECTION                          *
009600******************************************************************
009700 LINKAGE SECTION.
009800
009900     COPY PLBSANR.
010000
010100 01  LK-SAN-PARMS.
010200     05  LK-SAN-RUN-DATE          PIC 9(008).
010300     05  LK-SAN-SEQUENCE          PIC 9(004).
010400
010500******************************************************************
010600*                       PROCEDURE DIVISION                       *
010700******************************************************************
010800 PROCEDURE DIVISION USING LK-SAN-PARMS
010900                           PLB-SANC-RECORD.
011000
011100 000000-MAIN-LINE.
011200
011300     PERFORM A0100-BUILD-SANCTION-ID-PARA
011400        THRU A0100-EXIT
011500
011600     PERFORM A0200-COMPUTE-FINAL-PARA
011700        THRU A0200-EXIT.
011800
011900     GOBACK.
012000 000000-EXIT.
012100     EXIT.
012200*
012300******************************************************************
012400*.PN A0100-BUILD-SANCTION-ID-PARA.                               *
012500*  "SL" + RUN DATE (CCYYMMDD) + 4-DIGIT PER-RUN SEQUENCE.        *
012600******************************************************************
012700 A0100-BUILD-SANCTION-ID-PARA.
012800
012900     MOVE 'SL'             TO WS-SANC-PREFIX.
013000     MOVE LK-SAN-RUN-DATE  TO WS-SANC-DATE.
013100     MOVE LK-SAN-SEQUENCE  TO WS-SANC-SEQ.
013200     MOVE WS-SANCTION-ID-WORK TO PLB-SANC-ID.
013300
013400     IF DUMP-SW = 1
013500         DISPLAY 'PLBSAN SANC-ID  - ' PLB-SANC-ID
013600     END-IF.
013700
013800 A0100-EXIT.
013900     EXIT.
014000*
014100******************************************************************
014200*.PN A0200-COMPUTE-FINAL-PARA.                                   *
014300*  FINAL-EMI AND TOTAL-INTEREST AT THE APPROVED AMOUNT AND       *
014400*  FINAL RATE - SAME FORMULA THE SALES QUOTE STAGE USES.         *
014500******************************************************************
014600 A0200-COMPUTE-FINAL-PARA.
014700
014800     MOVE PLB-SANC-APPR-AMT    TO WS-EMI-PRINCIPAL.
014900     MOVE PLB-SANC-FINAL-RATE  TO WS-EMI-RATE.
015000     MOVE PLB-SANC-TENURE      TO WS-EMI-TENURE.
015100
015200     CALL 'PLBEMI' USING WS-EMI-CALL-PARMS.
015300
015400     MOVE WS-EMI-RESULT        TO PLB-SANC-FINAL-EMI.
015500     MOVE WS-EMI-TOT-INT       TO PLB-SANC-TOT-INT.
015600     MOVE WS-VALIDITY-DAYS     TO PLB-SANC-VALID-DAYS.
015700
015800     IF DUMP-SW = 1
015900         DISPLAY 'PLBSAN FINAL-EMI- ' PLB-SANC-FINAL-EMI
016000         DISPLAY 'PLBSAN TOT-INT  - ' PLB-SANC-TOT-INT
016100     END-IF.
016200
016300 A0200-EXIT.
016400     EXIT.
016500
016600 END PROGRAM PLBSAN.
