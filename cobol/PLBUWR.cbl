000100******************************************************************
000200* PLBUWR: PERSONAL LOAN UNDERWRITING RULES ENGINE                *
000300******************************************************************
000400* CALLED BY                                                      *
000500* ----------                                                     *
000600* PLBDCSN  (ONE CALL PER APPLICATION THAT CLEARS KYC)            *
000700*                                                                *
000800* COPYS USED                                                     *
000900* ----------                                                     *
001000* PLBCNST  RATE CARD / TIER TABLE / GRADE THRESHOLDS             *
001100*                                                                *
001200* FUNCTION                                                       *
001300* --------                                                       *
001400* APPLIES THE FIXED ELIGIBILITY LADDER, THE MAXIMUM-ELIGIBLE-    *
001500* AMOUNT TIERS, THE BASE/CREDIT/TENURE RATE COMPONENTS AND THE   *
001600* RISK GRADE FOR ONE APPLICATION.                                *
001700******************************************************************
001800*                  IDENTIFICATION DIVISION                       *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100
002200 PROGRAM-ID.    PLBUWR.
002300 AUTHOR.        R D SHAH.
002400 INSTALLATION.  CONSUMER LOAN SYSTEMS - APPLICATIONS DEV.
002500 DATE-WRITTEN.  04/02/1990.
002600 DATE-COMPILED.
002700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002800******************************************************************
002900*                     MODIFICATIONS LOG                          *
003000******************************************************************
003100*     DATE       AUTHOR  TKT       DESCRIPTION                  *
003200*     ---------- ------- --------- ------------------------------
003300*     04/02/1990 RDS     LN-0013   ORIGINAL - TWO TIER LADDER,
003400*                                  FLAT 12.5 PCT RATE
003500*     11/19/1994 FTM     LN-0068   ADDED BASE/CREDIT/TENURE RATE
003600*                                  COMPONENTS, REPLACED FLAT RATE
003700*     06/30/1997 KAP     LN-0102   ADDED RISK GRADE PARAGRAPH
003800*     06/30/1997 KAP     LN-0103   THIRD ELIGIBLE-AMOUNT TIER
003900*                                  ADDED FOR SCORE 700-749 BAND
004000*     01/09/1999 KAP     LN-0140   Y2K REVIEW - NO CHANGE MADE
004100*     07/14/2001 DGN     LN-0165   TENURE ADJ WAS USING WHOLE
004200*                                  YEARS ONLY - NOW FRACTIONAL
004300*     03/03/2003 DGN     LN-0177   RATE CLAMP TIGHTENED TO
004400*                                  9.50 - 18.00 PER LEGAL
004500******************************************************************
004600*                     ENVIRONMENT DIVISION                       *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100
005200 SPECIAL-NAMES.
005300     SWITCH LN-DEBUG-SWITCH ON STATUS IS LN-DEBUG-ON
005400                            OFF STATUS IS LN-DEBUG-OFF.
005500
005600******************************************************************
005700*                       DATA DIVISION                            *
005800******************************************************************
005900 DATA DIVISION.
006000
006100 WORKING-STORAGE SECTION.
006200
006300 01  DUMPX                        PIC X(001) VALUE 'N'.
006400 01  DUMP-SW REDEFINES DUMPX      PIC 9(001) COMP-3.
006500
006600     COPY PLBCNST.
006700
006800 01  WS-ELIGIBLE-WORK.
006900     05  WS-EMI-LIMIT             PIC 9(009)V99 COMP-3
007000                                   VALUE ZERO.
007100     05  WS-MAX-ELIGIBLE          PIC 9(008) COMP-3 VALUE ZERO.
007200
007300 01  WS-ELIGIBLE-WORK-X REDEFINES WS-ELIGIBLE-WORK.
007400     05  WS-EMI-LIMIT-X           PIC X(011).
007500     05  WS-MAX-ELIGIBLE-X        PIC X(008).
007600
007700 01  WS-RATE-WORK.
007800     05  WS-CREDIT-STEPS          PIC S9(003) COMP-3 VALUE ZERO.
007900     05  WS-TENURE-YEARS-OVER     PIC S9(003)V9(004) COMP-3
008000                                   VALUE ZERO.
008100
008200 01  WS-RUN-DATE-AREA.
008300     05  WS-RUN-DATE-YY           PIC 9(002) VALUE ZERO.
008400     05  WS-RUN-DATE-MM           PIC 9(002) VALUE ZERO.
008500     05  WS-RUN-DATE-DD           PIC 9(002) VALUE ZERO.
008600 01  WS-RUN-DATE-REDEF REDEFINES WS-RUN-DATE-AREA.
008700     05  WS-RUN-DATE-NUM          PIC 9(006).
008800
008900******************************************************************
009000*                       LINKAGE SECTION                          *
009100******************************************************************
009200 LINKAGE SECTION.
009300
009400 01  LK-UWR-PARMS.
009500     05  LK-UWR-SCORE             PIC 9(003).
009600     05  LK-UWR-INCOME            PIC 9(007).
009700     05  LK-UWR-EST-EMI           PIC 9(007)V99.
009800     05  LK-UWR-REQ-AMOUNT        PIC 9(008).
009900     05  LK-UWR-TENURE            PIC 9(003).
010000     05  LK-UWR-DECISION          PIC X(011).
010100     05  LK-UWR-REASON            PIC X(040).
010200     05  LK-UWR-APPR-AMT          PIC 9(008).
010300     05  LK-UWR-BASE-RATE         PIC 9(002)V99.
010400     05  LK-UWR-CREDIT-ADJ        PIC S9(002)V99.
010500     05  LK-UWR-TENURE-ADJ        PIC S9(002)V99.
010600     05  LK-UWR-FINAL-RATE        PIC 9(002)V99.
010700     05  LK-UWR-GRADE             PIC X(002).
010800
010900******************************************************************
011000*                       PROCEDURE DIVISION                       *
011100******************************************************************
011200 PROCEDURE DIVISION USING LK-UWR-PARMS.
011300
011400 000000-MAIN-LINE.
011500
011600     MOVE SPACES TO LK-UWR-DECISION
011700     MOVE SPACES TO LK-UWR-REASON
011800     MOVE ZEROS  TO LK-UWR-APPR-AMT
011900
012000     PERFORM B0100-ELIGIBILITY-PARA
012100        THRU B0100-EXIT
012200
012300     PERFORM B0200-RATE-COMPONENTS-PARA
012400        THRU B0200-EXIT
012500
012600     PERFORM B0300-RISK-GRADE-PARA
012700        THRU B0300-EXIT.
012800
012900     GOBACK.
013000 000000-EXIT.
013100     EXIT.
013200*
013300******************************************************************
013400*.PN B0100-ELIGIBILITY-PARA.                                     *
013500*  EVALUATED IN THE FIXED ORDER REQUIRED BY LEGAL/COMPLIANCE -   *
013600*  SEE THE UNDERWRITING STANDARDS MANUAL, SECTION 4.  DO NOT     *
013700*  RE-ORDER THESE TESTS WITHOUT A COMPLIANCE SIGN-OFF.           *
013800******************************************************************
013900 B0100-ELIGIBILITY-PARA.
014000
014100     IF LK-UWR-SCORE < PLB-UW-SCORE-MIN
014200         MOVE 'REJECTED'          TO LK-UWR-DECISION
014300         MOVE ZEROS               TO LK-UWR-APPR-AMT
014400         MOVE PLB-REASON-LOWSCORE TO LK-UWR-REASON
014500         GO TO B0100-EXIT
014600     END-IF.
014700
014800     COMPUTE WS-EMI-LIMIT ROUNDED =
014900             LK-UWR-INCOME * PLB-UW-EMI-PCT / 100.
015000
015100     IF LK-UWR-EST-EMI > WS-EMI-LIMIT
015200         MOVE 'REJECTED'          TO LK-UWR-DECISION
015300         MOVE ZEROS               TO LK-UWR-APPR-AMT
015400         MOVE PLB-REASON-HIGHEMI  TO LK-UWR-REASON
015500         GO TO B0100-EXIT
015600     END-IF.
015700
015800     EVALUATE TRUE
015900         WHEN LK-UWR-SCORE  NOT < PLB-UW-TIER1-SCORE
016000          AND LK-UWR-INCOME NOT < PLB-UW-TIER1-INCOME
016100             MOVE PLB-UW-TIER1-MAX TO WS-MAX-ELIGIBLE
016200         WHEN LK-UWR-SCORE  NOT < PLB-UW-TIER2-SCORE
016300          AND LK-UWR-INCOME NOT < PLB-UW-TIER2-INCOME
016400             MOVE PLB-UW-TIER2-MAX TO WS-MAX-ELIGIBLE
016500         WHEN OTHER
016600             MOVE PLB-UW-TIER3-MAX TO WS-MAX-ELIGIBLE
016700     END-EVALUATE.
016800
016900     IF LK-UWR-REQ-AMOUNT > WS-MAX-ELIGIBLE
017000         MOVE 'CONDITIONAL'       TO LK-UWR-DECISION
017100         MOVE WS-MAX-ELIGIBLE     TO LK-UWR-APPR-AMT
017200         MOVE PLB-REASON-MAXAMT   TO LK-UWR-REASON
017300     ELSE
017400         MOVE 'APPROVED'          TO LK-UWR-DECISION
017500         MOVE LK-UWR-REQ-AMOUNT   TO LK-UWR-APPR-AMT
017600         MOVE SPACES              TO LK-UWR-REASON
017700     END-IF.
017800
017900 B0100-EXIT.
018000     EXIT.
018100*
018200******************************************************************
018300*.PN B0200-RATE-COMPONENTS-PARA.                                 *
018400*  COMPUTED FOR EVERY NON-KYC-FAIL APPLICATION, INCLUDING        *
018500*  REJECTIONS - THE COMPONENTS RIDE ON THE DECISION RECORD.      *
018600******************************************************************
018700 B0200-RATE-COMPONENTS-PARA.
018800
018900     MOVE PLB-RC-BASE-RATE TO LK-UWR-BASE-RATE.
019000
019100     IF LK-UWR-SCORE > PLB-UW-SCORE-MIN
019200         COMPUTE WS-CREDIT-STEPS =
019300                 (LK-UWR-SCORE - PLB-UW-SCORE-MIN)
019400                 / PLB-RC-CREDIT-STEP
019500         COMPUTE LK-UWR-CREDIT-ADJ ROUNDED =
019600                 0 - (PLB-RC-CREDIT-PCT * WS-CREDIT-STEPS)
019700     ELSE
019800         MOVE ZEROS TO LK-UWR-CREDIT-ADJ
019900     END-IF.
020000
020100     COMPUTE WS-TENURE-YEARS-OVER ROUNDED =
020200             (LK-UWR-TENURE / 12) - PLB-RC-TENURE-YRS.
020300
020400     IF WS-TENURE-YEARS-OVER < 0
020500         MOVE ZERO TO WS-TENURE-YEARS-OVER
020600     END-IF.
020700
020800     COMPUTE LK-UWR-TENURE-ADJ ROUNDED =
020900             PLB-RC-TENURE-PCT * WS-TENURE-YEARS-OVER.
021000
021100     COMPUTE LK-UWR-FINAL-RATE ROUNDED =
021200             LK-UWR-BASE-RATE + LK-UWR-CREDIT-ADJ
021300             + LK-UWR-TENURE-ADJ.
021400
021500     IF LK-UWR-FINAL-RATE < PLB-RC-RATE-MIN
021600         MOVE PLB-RC-RATE-MIN TO LK-UWR-FINAL-RATE
021700     END-IF.
021800
021900     IF LK-UWR-FINAL-RATE > PLB-RC-RATE-MAX
022000         MOVE PLB-RC-RATE-MAX TO LK-UWR-FINAL-RATE
022100     END-IF.
022200
022300 B0200-EXIT.
022400     EXIT.
022500*
022600******************************************************************
022700*.PN B0300-RISK-GRADE-PARA.                                      *
022800******************************************************************
022900 B0300-RISK-GRADE-PARA.
023000
023100     EVALUATE TRUE
023200         WHEN LK-UWR-SCORE NOT < PLB-GR-APLUS-MIN
023300             MOVE 'A+' TO LK-UWR-GRADE
023400         WHEN LK-UWR-SCORE NOT < PLB-GR-A-MIN
023500             MOVE 'A ' TO LK-UWR-GRADE
023600         WHEN LK-UWR-SCORE NOT < PLB-GR-BPLUS-MIN
023700             MOVE 'B+' TO LK-UWR-GRADE
023800         WHEN LK-UWR-SCORE NOT < PLB-GR-B-MIN
023900             MOVE 'B ' TO LK-UWR-GRADE
024000         WHEN OTHER
024100             MOVE 'C+' TO LK-UWR-GRADE
024200     END-EVALUATE.
024300
024400 B0300-EXIT.
024500     EXIT.
024600
024700 END PROGRAM PLBUWR.
