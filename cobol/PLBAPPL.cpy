000100*---------------------------------------------------------------*
000200*  PLBAPPL  -  LOAN APPLICATION RECORD LAYOUT (LOANAPPL)         *
000300*  ONE RECORD PER APPLICATION, PROCESSED IN ARRIVAL ORDER.       *
000400*---------------------------------------------------------------*
000500*     DATE     BY    TKT       DESCRIPTION                      *
000600*     -------- ----- --------- ------------------------------- *
000700*     03/11/89 RDS   LN-0007   ORIGINAL LAYOUT                  *
000800*     05/14/93 FTM   LN-0052   ADDED TENURE-MONTHS (WAS YEARS)  *
000900*---------------------------------------------------------------*
001000 01  PLB-APPL-RECORD.
001100     05  PLB-APPL-ID              PIC X(008).
001200     05  PLB-APPL-NAME            PIC X(030).
001300     05  PLB-APPL-PAN             PIC X(010).
001400     05  PLB-APPL-EMP-TYPE        PIC X(015).
001500     05  PLB-APPL-AMOUNT          PIC 9(008).
001600     05  PLB-APPL-TENURE          PIC 9(003).
001700     05  FILLER                   PIC X(006).
