000100*---------------------------------------------------------------*
000200*  PLBDECR  -  DECISION RECORD LAYOUT (DECISION)                 *
000300*  ONE RECORD WRITTEN PER APPLICATION READ, WHETHER OR NOT THE   *
000400*  APPLICATION CLEARS KYC.  FEEDS THE DOWNSTREAM COLLECTIONS     *
000500*  AND MIS EXTRACTS - DO NOT NARROW ANY FIELD WITHOUT CHECKING   *
000600*  WITH THOSE SHOPS FIRST (SEE TKT LN-0140).                     *
000700*---------------------------------------------------------------*
000800*     DATE     BY    TKT       DESCRIPTION                      *
000900*     -------- ----- --------- ------------------------------- *
001000*     04/02/90 RDS   LN-0012   ORIGINAL LAYOUT                  *
001100*     11/19/94 FTM   LN-0068   ADDED RATE COMPONENT BREAKOUT     *
001200*     06/30/97 KAP   LN-0102   ADDED RISK-GRADE                  *
001300*     01/09/99 KAP   LN-0140   Y2K REVIEW - NO CHANGE REQUIRED   *
001400*---------------------------------------------------------------*
001500 01  PLB-DECN-RECORD.
001600     05  PLB-DECN-APPL-ID         PIC X(008).
001700     05  PLB-DECN-CUST-ID         PIC X(006).
001800     05  PLB-DECN-KYC-STATUS      PIC X(008).
001900     05  PLB-DECN-RISK-FLAGS      PIC X(030).
002000     05  PLB-DECN-DECISION        PIC X(011).
002100     05  PLB-DECN-REASON          PIC X(040).
002200     05  PLB-DECN-SCORE           PIC 9(003).
002300     05  PLB-DECN-GRADE           PIC X(002).
002400     05  PLB-DECN-APPR-AMT        PIC 9(008).
002500     05  PLB-DECN-BASE-RATE       PIC 9(002)V99.
002600     05  PLB-DECN-CREDIT-ADJ      PIC S9(002)V99.
002700     05  PLB-DECN-TENURE-ADJ      PIC S9(002)V99.
002800     05  PLB-DECN-FINAL-RATE      PIC 9(002)V99.
002900     05  PLB-DECN-EST-EMI         PIC 9(007)V99.
003000     05  PLB-DECN-FINAL-EMI       PIC 9(007)V99.
003100     05  FILLER                   PIC X(040).
