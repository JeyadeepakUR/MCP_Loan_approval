000100******************************************************************
000200* PLBDCSN: PERSONAL LOAN ORIGINATION BATCH DECISIONING - MAIN    *
000300******************************************************************
000400* CALLS                                                          *
000500* -----                                                          *
000600* PLBEMI   SALES QUOTE STAGE (MID-BRACKET RATE)                  *
000700* PLBKYC   KYC VERIFICATION STAGE                                *
000800* PLBUWR   UNDERWRITING RULES STAGE                              *
000900* PLBSAN   SANCTION STAGE (CALLS PLBEMI AGAIN INTERNALLY)        *
001000*                                                                *
001100* FILES                                                          *
001200* -----                                                          *
001300* CUSTMAST  INPUT  - CUSTOMER MASTER, LOADED TO TABLE AT START   *
001400* LOANAPPL  INPUT  - APPLICATIONS, PROCESSED IN ARRIVAL ORDER    *
001500* DECISION  OUTPUT - ONE RECORD PER APPLICATION READ             *
001600* SANCTION  OUTPUT - ONE RECORD PER APPROVED/CONDITIONAL DECN    *
001700* RPTFILE   OUTPUT - DECISION REPORT AND CONTROL TOTALS          *
001800*                                                                *
001900* FUNCTION                                                       *
002000* --------                                                       *
002100* LOADS THE CUSTOMER MASTER, THEN FOR EACH APPLICATION RUNS THE  *
002200* SALES QUOTE / KYC / UNDERWRITE / SANCTION SEQUENCE, WRITES THE *
002300* DECISION AND (WHEN EARNED) SANCTION RECORDS, PRINTS ONE REPORT *
002400* LINE PER APPLICATION, AND PRINTS THE END-OF-RUN CONTROL TOTALS.*
002500******************************************************************
002600*                  IDENTIFICATION DIVISION                       *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900
003000 PROGRAM-ID.    PLBDCSN.
003100 AUTHOR.        R D SHAH.
003200 INSTALLATION.  CONSUMER LOAN SYSTEMS - APPLICATIONS DEV.
003300 DATE-WRITTEN.  04/02/1990.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
003600******************************************************************
003700*                     MODIFICATIONS LOG                          *
003800******************************************************************
003900*     DATE       AUTHOR  TKT       DESCRIPTION                  *
004000*     ---------- ------- --------- ------------------------------
004100*     04/02/1990 RDS     LN-0013   ORIGINAL - CUSTMAST LOAD,
004200*                                  LOANAPPL LOOP, DECISION FILE,
004300*                                  FLAT-RATE EMI VIA PLBEMI ONLY
004400*     11/19/1994 FTM     LN-0068   ADDED KYC STAGE (PLBKYC),
004500*                                  SANCTION STAGE (PLBSAN),
004600*                                  SANCTION FILE AND RATE
004700*                                  COMPONENT BREAKOUT ON DECISION
004800*     06/30/1997 KAP     LN-0102   ADDED RISK GRADE COLUMN TO
004900*                                  REPORT, THIRD ELIGIBLE TIER
005000*     06/30/1997 KAP     LN-0104   NAME MATCH RELAXED (SEE PLBKYC)
005100*     01/09/1999 KAP     LN-0140   Y2K - RUN DATE WINDOWING ADDED
005200*                                  FOR THE SANCTION-ID CENTURY
005300*                                  PORTION (SEE A1100 PARA)
005400*     07/14/2001 DGN     LN-0165   TENURE ADJ FRACTIONAL YEARS
005500*                                  (SEE PLBUWR)
005600*     07/14/2001 DGN     LN-0166   EMPLOYMENT MISMATCH FOLDED
005700*                                  INTO DATA_MISMATCH FLAG
005800*     03/03/2003 DGN     LN-0177   RATE CLAMP TIGHTENED, SANCTION
005900*                                  SEQUENCE WIDENED TO 4 DIGITS
006000******************************************************************
006100*                     ENVIRONMENT DIVISION                       *
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400
006500 CONFIGURATION SECTION.
006600
006700 SPECIAL-NAMES.
006800     SWITCH LN-DEBUG-SWITCH ON STATUS IS LN-DEBUG-ON
006900                            OFF STATUS IS LN-DEBUG-OFF.
007000
007100 INPUT-OUTPUT SECTION.
007200
007300 FILE-CONTROL.
007400     SELECT CUSTMAST ASSIGN TO UT-S-CUSTMST
007500     ORGANIZATION IS LINE SEQUENTIAL
007600     FILE STATUS IS WS-CUSTMST-FS.
007700
007800     SELECT LOANAPPL ASSIGN TO UT-S-LOANAPL
007900     ORGANIZATION IS LINE SEQUENTIAL
008000     FILE STATUS IS WS-LOANAPL-FS.
008100
008200     SELECT DECISION ASSIGN TO UT-S-DECISON
008300     ORGANIZATION IS LINE SEQUENTIAL
008400     FILE STATUS IS WS-DECISON-FS.
008500
008600     SELECT SANCTION ASSIGN TO UT-S-SANCTN
008700     ORGANIZATION IS LINE SEQUENTIAL
008800     FILE STATUS IS WS-SANCTN-FS.
008900
009000     SELECT RPTFILE ASSIGN TO UT-S-RPTFILE
009100     ORGANIZATION IS LINE SEQUENTIAL
009200     FILE STATUS IS WS-RPTFILE-FS.
009300
009400******************************************************************
009500*                       DATA DIVISION                            *
009600******************************************************************
009700 DATA DIVISION.
009800
009900 FILE SECTION.
010000
010100 FD  CUSTMAST.
010200 01  CUSTMAST-REC                 PIC X(080).
010300
010400 FD  LOANAPPL.
010500 01  LOANAPPL-REC                 PIC X(080).
010600
010700 FD  DECISION.
010800 01  DECISION-REC                 PIC X(190).
010900
011000 FD  SANCTION.
011100 01  SANCTION-REC                 PIC X(110).
011200
011300 FD  RPTFILE.
011400 01  RPTFILE-REC                  PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  DUMPX                        PIC X(001) VALUE 'N'.
011900 01  DUMP-SW REDEFINES DUMPX      PIC 9(001) COMP-3.
012000
012100     COPY PLBCUST.
012200     COPY PLBAPPL.
012300     COPY PLBDECR.
012400     COPY PLBSANR.
012500     COPY PLBRPTL.
012600     COPY PLBCNST.
012700
012800 01  WS-FILE-STATUS.
012900     05  WS-CUSTMST-FS            PIC X(002).
013000         88  END-OF-CUSTMST                VALUE '10'.
013100     05  WS-LOANAPL-FS            PIC X(002).
013200         88  END-OF-LOANAPL                VALUE '10'.
013300     05  WS-DECISON-FS            PIC X(002).
013400     05  WS-SANCTN-FS             PIC X(002).
013500     05  WS-RPTFILE-FS            PIC X(002).
013600
013700 01  WS-CUST-COUNT                PIC 9(003) COMP-3 VALUE ZERO.
013800
013900 01  WS-CONTROL-TOTALS.
014000     05  WS-TOT-READ              PIC 9(005) COMP-3 VALUE ZERO.
014100     05  WS-TOT-KYCFAIL           PIC 9(005) COMP-3 VALUE ZERO.
014200     05  WS-TOT-APPROVED          PIC 9(005) COMP-3 VALUE ZERO.
014300     05  WS-TOT-CONDL             PIC 9(005) COMP-3 VALUE ZERO.
014400     05  WS-TOT-REJECTED          PIC 9(005) COMP-3 VALUE ZERO.
014500     05  WS-TOT-SANCTIONS         PIC 9(005) COMP-3 VALUE ZERO.
014600     05  WS-TOT-APPR-AMT          PIC 9(010) COMP-3 VALUE ZERO.
014700     05  WS-TOT-FINAL-EMI         PIC 9(010)V99 COMP-3 VALUE ZERO.
014800
014900 01  WS-CONTROL-TOTALS-X REDEFINES WS-CONTROL-TOTALS.
015000     05  FILLER                   PIC X(031).
015100
015200 01  WS-SANCTION-SEQ              PIC 9(004) COMP-3 VALUE ZERO.
015300
015400 01  WS-RUN-DATE-AREA.
015500     05  WS-RUN-DATE-YY           PIC 9(002) VALUE ZERO.
015600     05  WS-RUN-DATE-MM           PIC 9(002) VALUE ZERO.
015700     05  WS-RUN-DATE-DD           PIC 9(002) VALUE ZERO.
015800
015900 01  WS-RUN-DATE-REDEF REDEFINES WS-RUN-DATE-AREA.
016000     05  WS-RUN-DATE-NUM          PIC 9(006).
016100
016200 01  WS-RUN-DATE-CCYYMMDD         PIC 9(008) VALUE ZERO.
016300 01  WS-RUN-DATE-CCYYMMDD-PARTS REDEFINES WS-RUN-DATE-CCYYMMDD.
016400     05  WS-RD-CCYY               PIC 9(004).
016500     05  WS-RD-MM                 PIC 9(002).
016600     05  WS-RD-DD                 PIC 9(002).
016700
016800 01  WS-RUN-DATE-PRINT.
016900     05  WS-RP-MM                 PIC 9(002).
017000     05  FILLER                   PIC X(001) VALUE '/'.
017100     05  WS-RP-DD                 PIC 9(002).
017200     05  FILLER                   PIC X(001) VALUE '/'.
017300     05  WS-RP-CCYY               PIC 9(004).
017400
017500 01  WS-SWITCHES.
017600     05  WS-KYC-FAIL-SW           PIC X(001) VALUE 'N'.
017700         88  KYC-FAILED                      VALUE 'Y'.
017800     05  WS-SANCTION-SW           PIC X(001) VALUE 'N'.
017900         88  ISSUE-SANCTION                  VALUE 'Y'.
018000
018100 01  WS-BRACKET-WORK.
018200     05  WS-QUOTE-RATE            PIC 9(002)V99 COMP-3
018300                                   VALUE ZERO.
018400
018500 01  WS-ESTIMATED-EMI             PIC 9(007)V99 COMP-3
018600                                   VALUE ZERO.
018700
018800 01  WS-EMI-CALL-PARMS.
018900     05  WS-EMI-PRINCIPAL         PIC 9(008).
019000     05  WS-EMI-RATE              PIC 9(002)V99.
019100     05  WS-EMI-TENURE            PIC 9(003).
019200     05  WS-EMI-RESULT            PIC 9(007)V99.
019300     05  WS-EMI-TOT-INT           PIC 9(008)V99.
019400
019500 01  WS-KYC-CALL-PARMS.
019600     05  WS-KYC-APPL-PAN          PIC X(010).
019700     05  WS-KYC-APPL-NAME         PIC X(030).
019800     05  WS-KYC-APPL-EMPTYPE      PIC X(015).
019900     05  WS-KYC-CUST-COUNT        PIC 9(003).
020000     05  WS-KYC-STATUS            PIC X(008).
020100     05  WS-KYC-RISK-FLAGS        PIC X(030).
020200     05  WS-KYC-CUST-ID           PIC X(006).
020300     05  WS-KYC-CUST-NAME         PIC X(030).
020400     05  WS-KYC-CUST-EMPTYPE      PIC X(015).
020500     05  WS-KYC-CUST-INCOME       PIC 9(007).
020600     05  WS-KYC-CUST-SCORE        PIC 9(003).
020700
020800 01  WS-UWR-CALL-PARMS.
020900     05  WS-UWR-SCORE             PIC 9(003).
021000     05  WS-UWR-INCOME            PIC 9(007).
021100     05  WS-UWR-EST-EMI           PIC 9(007)V99.
021200     05  WS-UWR-REQ-AMOUNT        PIC 9(008).
021300     05  WS-UWR-TENURE            PIC 9(003).
021400     05  WS-UWR-DECISION          PIC X(011).
021500     05  WS-UWR-REASON            PIC X(040).
021600     05  WS-UWR-APPR-AMT          PIC 9(008).
021700     05  WS-UWR-BASE-RATE         PIC 9(002)V99.
021800     05  WS-UWR-CREDIT-ADJ        PIC S9(002)V99.
021900     05  WS-UWR-TENURE-ADJ        PIC S9(002)V99.
022000     05  WS-UWR-FINAL-RATE        PIC 9(002)V99.
022100     05  WS-UWR-GRADE             PIC X(002).
022200
022300 01  WS-SAN-CALL-PARMS.
022400     05  WS-SAN-RUN-DATE          PIC 9(008).
022500     05  WS-SAN-SEQUENCE          PIC 9(004).
022600
022700******************************************************************
022800*                       PROCEDURE DIVISION                       *
022900******************************************************************
023000 PROCEDURE DIVISION.
023100
023200 000000-MAIN-LINE.
023300
023400     PERFORM A1000-OPEN-FILE-PARA
023500        THRU A1000-EXIT
023600
023700     PERFORM A1100-INITIALIZE-PARA
023800        THRU A1100-EXIT
023900
024000     PERFORM B1000-LOAD-CUSTMAST-PARA
024100        THRU B1000-EXIT
024200
024300     PERFORM D1000-PRINT-HEADERS-PARA
024400        THRU D1000-EXIT
024500
024600     PERFORM C1000-PROCESS-APPL-PARA
024700        THRU C1000-EXIT
024800
024900     PERFORM D2000-PRINT-TOTALS-PARA
025000        THRU D2000-EXIT
025100
025200     PERFORM E1000-CLOSE-FILE-PARA
025300        THRU E1000-EXIT.
025400
025500     GOBACK.
025600 000000-EXIT.
025700     EXIT.
025800*
025900******************************************************************
026000*.PN A1000-OPEN-FILE-PARA.                                       *
026100******************************************************************
026200 A1000-OPEN-FILE-PARA.
026300
026400     OPEN INPUT CUSTMAST
026500     DISPLAY 'PLBDCSN CUSTMAST FILE STATUS - ' WS-CUSTMST-FS
026600
026700     OPEN INPUT LOANAPPL
026800     DISPLAY 'PLBDCSN LOANAPPL FILE STATUS - ' WS-LOANAPL-FS
026900
027000     OPEN OUTPUT DECISION
027100     DISPLAY 'PLBDCSN DECISION FILE STATUS - ' WS-DECISON-FS
027200
027300     OPEN OUTPUT SANCTION
027400     DISPLAY 'PLBDCSN SANCTION FILE STATUS - ' WS-SANCTN-FS
027500
027600     OPEN OUTPUT RPTFILE
027700     DISPLAY 'PLBDCSN RPTFILE FILE STATUS  - ' WS-RPTFILE-FS.
027800
027900 A1000-EXIT.
028000     EXIT.
028100*
028200******************************************************************
028300*.PN A1100-INITIALIZE-PARA.                                      *
028400*  RUN DATE IS WINDOWED TO A FULL CENTURY FOR THE SANCTION-ID -  *
028500*  YY < 50 IS TAKEN AS 20YY, OTHERWISE 19YY (TKT LN-0140).       *
028600******************************************************************
028700 A1100-INITIALIZE-PARA.
028800
028900     INITIALIZE WS-CONTROL-TOTALS
029000                WS-CUST-COUNT
029100                WS-SANCTION-SEQ.
029200
029300     ACCEPT WS-RUN-DATE-AREA FROM DATE.
029400
029500     IF WS-RUN-DATE-YY < 50
029600         COMPUTE WS-RD-CCYY = 2000 + WS-RUN-DATE-YY
029700     ELSE
029800         COMPUTE WS-RD-CCYY = 1900 + WS-RUN-DATE-YY
029900     END-IF.
030000
030100     MOVE WS-RUN-DATE-MM TO WS-RD-MM.
030200     MOVE WS-RUN-DATE-DD TO WS-RD-DD.
030300
030400     MOVE WS-RD-CCYY TO WS-RP-CCYY.
030500     MOVE WS-RD-MM   TO WS-RP-MM.
030600     MOVE WS-RD-DD   TO WS-RP-DD.
030700
030800 A1100-EXIT.
030900     EXIT.
031000*
031100******************************************************************
031200*.PN B1000-LOAD-CUSTMAST-PARA.                                   *
031300*  LOADS UP TO 100 CUSTOMER MASTER RECORDS INTO PLB-CUST-TAB     *
031400*  FOR LOOKUP BY PLBKYC.                                         *
031500******************************************************************
031600 B1000-LOAD-CUSTMAST-PARA.
031700
031800     PERFORM B1100-READ-CUSTMAST-PARA
031900        THRU B1100-EXIT
032000
032100     PERFORM B1200-TAKE-CUSTMAST-PARA
032200        THRU B1200-EXIT
032300        UNTIL END-OF-CUSTMST.
032400
032500 B1000-EXIT.
032600     EXIT.
032700 B1100-READ-CUSTMAST-PARA.
032800
032900     READ CUSTMAST INTO PLB-CUST-RECORD
033000     END-READ
033100
033200     EVALUATE TRUE
033300         WHEN WS-CUSTMST-FS = '00'
033400             CONTINUE
033500         WHEN WS-CUSTMST-FS = '10'
033600             SET END-OF-CUSTMST TO TRUE
033700         WHEN OTHER
033800             SET END-OF-CUSTMST TO TRUE
033900             DISPLAY 'PLBDCSN CUSTMAST READ ERROR - '
034000                     WS-CUSTMST-FS
034100     END-EVALUATE.
034200
034300 B1100-EXIT.
034400     EXIT.
034500 B1200-TAKE-CUSTMAST-PARA.
034600
034700     ADD 1 TO WS-CUST-COUNT.
034800     SET PLB-CUST-IDX TO WS-CUST-COUNT.
034900
035000     MOVE PLB-CUST-ID       TO PLB-CTAB-ID       (PLB-CUST-IDX).
035100     MOVE PLB-CUST-NAME     TO PLB-CTAB-NAME     (PLB-CUST-IDX).
035200     MOVE PLB-CUST-PAN      TO PLB-CTAB-PAN      (PLB-CUST-IDX).
035300     MOVE PLB-CUST-EMP-TYPE TO PLB-CTAB-EMP-TYPE (PLB-CUST-IDX).
035400     MOVE PLB-CUST-INCOME   TO PLB-CTAB-INCOME   (PLB-CUST-IDX).
035500     MOVE PLB-CUST-SCORE    TO PLB-CTAB-SCORE    (PLB-CUST-IDX).
035600
035700     PERFORM B1100-READ-CUSTMAST-PARA THRU B1100-EXIT.
035800
035900 B1200-EXIT.
036000     EXIT.
036100*
036200******************************************************************
036300*.PN C1000-PROCESS-APPL-PARA.                                    *
036400******************************************************************
036500 C1000-PROCESS-APPL-PARA.
036600
036700     PERFORM C1100-READ-LOANAPPL-PARA
036800        THRU C1100-EXIT
036900
037000     PERFORM C2000-TAKE-APPL-REQ-PARA
037100        THRU C2000-EXIT
037200        UNTIL END-OF-LOANAPL.
037300
037400 C1000-EXIT.
037500     EXIT.
037600 C1100-READ-LOANAPPL-PARA.
037700
037800     READ LOANAPPL INTO PLB-APPL-RECORD
037900     END-READ
038000
038100     EVALUATE TRUE
038200         WHEN WS-LOANAPL-FS = '00'
038300             CONTINUE
038400         WHEN WS-LOANAPL-FS = '10'
038500             SET END-OF-LOANAPL TO TRUE
038600         WHEN OTHER
038700             SET END-OF-LOANAPL TO TRUE
038800             DISPLAY 'PLBDCSN LOANAPPL READ ERROR - '
038900                     WS-LOANAPL-FS
039000     END-EVALUATE.
039100
039200 C1100-EXIT.
039300     EXIT.
039400*
039500******************************************************************
039600*.PN C2000-TAKE-APPL-REQ-PARA.                                   *
039700*  ONE APPLICATION THROUGH SALES QUOTE, KYC, UNDERWRITE AND      *
039800*  (WHEN EARNED) SANCTION, IN THAT FIXED ORDER.                  *
039900******************************************************************
040000 C2000-TAKE-APPL-REQ-PARA.
040100
040200     ADD 1 TO WS-TOT-READ.
040300     MOVE 'N' TO WS-KYC-FAIL-SW.
040400     MOVE 'N' TO WS-SANCTION-SW.
040500     INITIALIZE PLB-DECN-RECORD.
040600
040700     PERFORM C2100-SALES-QUOTE-PARA
040800        THRU C2100-EXIT
040900
041000     PERFORM C2200-KYC-VERIFY-PARA
041100        THRU C2200-EXIT.
041200
041300     IF KYC-FAILED
041400         PERFORM C2210-WRITE-KYCFAIL-PARA
041500            THRU C2210-EXIT
041600     ELSE
041700         PERFORM C2300-UNDERWRITE-PARA
041800            THRU C2300-EXIT
041900         PERFORM C2400-SANCTION-PARA
042000            THRU C2400-EXIT
042100         PERFORM C2500-WRITE-DECISION-PARA
042200            THRU C2500-EXIT
042300     END-IF.
042400
042500     PERFORM C1100-READ-LOANAPPL-PARA THRU C1100-EXIT.
042600
042700 C2000-EXIT.
042800     EXIT.
042900*
043000******************************************************************
043100*.PN C2100-SALES-QUOTE-PARA.                                     *
043200*  BRACKET BY REQUESTED AMOUNT, MID-POINT RATE, ESTIMATED EMI.   *
043300******************************************************************
043400 C2100-SALES-QUOTE-PARA.
043500
043600     EVALUATE TRUE
043700         WHEN PLB-APPL-AMOUNT NOT > PLB-BRK1-MAX
043800             MOVE PLB-BRK1-MID TO WS-QUOTE-RATE
043900         WHEN PLB-APPL-AMOUNT NOT > PLB-BRK2-MAX
044000             MOVE PLB-BRK2-MID TO WS-QUOTE-RATE
044100         WHEN OTHER
044200             MOVE PLB-BRK3-MID TO WS-QUOTE-RATE
044300     END-EVALUATE.
044400
044500     MOVE PLB-APPL-AMOUNT TO WS-EMI-PRINCIPAL.
044600     MOVE WS-QUOTE-RATE   TO WS-EMI-RATE.
044700     MOVE PLB-APPL-TENURE TO WS-EMI-TENURE.
044800
044900     CALL 'PLBEMI' USING WS-EMI-CALL-PARMS.
045000
045100     MOVE WS-EMI-RESULT TO WS-ESTIMATED-EMI.
045200
045300 C2100-EXIT.
045400     EXIT.
045500*
045600******************************************************************
045700*.PN C2200-KYC-VERIFY-PARA.                                      *
045800******************************************************************
045900 C2200-KYC-VERIFY-PARA.
046000
046100     MOVE PLB-APPL-PAN      TO WS-KYC-APPL-PAN.
046200     MOVE PLB-APPL-NAME     TO WS-KYC-APPL-NAME.
046300     MOVE PLB-APPL-EMP-TYPE TO WS-KYC-APPL-EMPTYPE.
046400     MOVE WS-CUST-COUNT     TO WS-KYC-CUST-COUNT.
046500
046600     CALL 'PLBKYC' USING PLB-CUST-TABLE
046700                         WS-KYC-CALL-PARMS.
046800
046900     IF WS-KYC-STATUS = 'FAILED'
047000         SET KYC-FAILED TO TRUE
047100     END-IF.
047200
047300 C2200-EXIT.
047400     EXIT.
047500*
047600******************************************************************
047700*.PN C2210-WRITE-KYCFAIL-PARA.                                   *
047800******************************************************************
047900 C2210-WRITE-KYCFAIL-PARA.
048000
048100     MOVE PLB-APPL-ID     TO PLB-DECN-APPL-ID.
048200     MOVE SPACES          TO PLB-DECN-CUST-ID.
048300     MOVE WS-KYC-STATUS   TO PLB-DECN-KYC-STATUS.
048400     MOVE WS-KYC-RISK-FLAGS TO PLB-DECN-RISK-FLAGS.
048500     MOVE 'KYCFAIL'       TO PLB-DECN-DECISION.
048600     MOVE SPACES          TO PLB-DECN-REASON.
048700     MOVE ZEROS           TO PLB-DECN-SCORE.
048800     MOVE SPACES          TO PLB-DECN-GRADE.
048900     MOVE ZEROS           TO PLB-DECN-APPR-AMT.
049000     MOVE ZEROS           TO PLB-DECN-BASE-RATE.
049100     MOVE ZEROS           TO PLB-DECN-CREDIT-ADJ.
049200     MOVE ZEROS           TO PLB-DECN-TENURE-ADJ.
049300     MOVE ZEROS           TO PLB-DECN-FINAL-RATE.
049400     MOVE WS-ESTIMATED-EMI TO PLB-DECN-EST-EMI.
049500     MOVE ZEROS           TO PLB-DECN-FINAL-EMI.
049600
049700     ADD 1 TO WS-TOT-KYCFAIL.
049800
049900     WRITE DECISION-REC FROM PLB-DECN-RECORD.
050000
050100     PERFORM D1100-PRINT-DETAIL-PARA THRU D1100-EXIT.
050200
050300 C2210-EXIT.
050400     EXIT.
050500*
050600******************************************************************
050700*.PN C2300-UNDERWRITE-PARA.                                      *
050800******************************************************************
050900 C2300-UNDERWRITE-PARA.
051000
051100     MOVE WS-KYC-CUST-SCORE  TO WS-UWR-SCORE.
051200     MOVE WS-KYC-CUST-INCOME TO WS-UWR-INCOME.
051300     MOVE WS-ESTIMATED-EMI   TO WS-UWR-EST-EMI.
051400     MOVE PLB-APPL-AMOUNT    TO WS-UWR-REQ-AMOUNT.
051500     MOVE PLB-APPL-TENURE    TO WS-UWR-TENURE.
051600
051700     CALL 'PLBUWR' USING WS-UWR-CALL-PARMS.
051800
051900     MOVE PLB-APPL-ID        TO PLB-DECN-APPL-ID.
052000     MOVE WS-KYC-CUST-ID     TO PLB-DECN-CUST-ID.
052100     MOVE WS-KYC-STATUS      TO PLB-DECN-KYC-STATUS.
052200     MOVE WS-KYC-RISK-FLAGS  TO PLB-DECN-RISK-FLAGS.
052300     MOVE WS-UWR-DECISION    TO PLB-DECN-DECISION.
052400     MOVE WS-UWR-REASON      TO PLB-DECN-REASON.
052500     MOVE WS-UWR-SCORE       TO PLB-DECN-SCORE.
052600     MOVE WS-UWR-GRADE       TO PLB-DECN-GRADE.
052700     MOVE WS-UWR-APPR-AMT    TO PLB-DECN-APPR-AMT.
052800     MOVE WS-UWR-BASE-RATE   TO PLB-DECN-BASE-RATE.
052900     MOVE WS-UWR-CREDIT-ADJ  TO PLB-DECN-CREDIT-ADJ.
053000     MOVE WS-UWR-TENURE-ADJ  TO PLB-DECN-TENURE-ADJ.
053100     MOVE WS-UWR-FINAL-RATE  TO PLB-DECN-FINAL-RATE.
053200     MOVE WS-ESTIMATED-EMI   TO PLB-DECN-EST-EMI.
053300     MOVE ZEROS              TO PLB-DECN-FINAL-EMI.
053400
053500     EVALUATE WS-UWR-DECISION
053600         WHEN 'APPROVED'
053700             ADD 1 TO WS-TOT-APPROVED
053800             SET ISSUE-SANCTION TO TRUE
053900         WHEN 'CONDITIONAL'
054000             ADD 1 TO WS-TOT-CONDL
054100             SET ISSUE-SANCTION TO TRUE
054200         WHEN OTHER
054300             ADD 1 TO WS-TOT-REJECTED
054400     END-EVALUATE.
054500
054600 C2300-EXIT.
054700     EXIT.
054800*
054900******************************************************************
055000*.PN C2400-SANCTION-PARA.                                        *
055100******************************************************************
055200 C2400-SANCTION-PARA.
055300
055400     IF ISSUE-SANCTION
055500         MOVE PLB-DECN-APPL-ID     TO PLB-SANC-APPL-ID
055600         MOVE PLB-DECN-CUST-ID     TO PLB-SANC-CUST-ID
055700         MOVE WS-KYC-CUST-NAME     TO PLB-SANC-CUST-NAME
055800         MOVE PLB-DECN-APPR-AMT    TO PLB-SANC-APPR-AMT
055900         MOVE PLB-APPL-TENURE      TO PLB-SANC-TENURE
056000         MOVE PLB-DECN-FINAL-RATE  TO PLB-SANC-FINAL-RATE
056100         MOVE PLB-DECN-GRADE       TO PLB-SANC-GRADE
056200
056300         ADD 1 TO WS-SANCTION-SEQ
056400         MOVE WS-RUN-DATE-CCYYMMDD TO WS-SAN-RUN-DATE
056500         MOVE WS-SANCTION-SEQ      TO WS-SAN-SEQUENCE
056600
056700         CALL 'PLBSAN' USING WS-SAN-CALL-PARMS
056800                              PLB-SANC-RECORD
056900
057000         MOVE PLB-SANC-FINAL-EMI   TO PLB-DECN-FINAL-EMI
057100
057200         ADD 1 TO WS-TOT-SANCTIONS
057300         ADD PLB-DECN-APPR-AMT TO WS-TOT-APPR-AMT
057400         ADD PLB-DECN-FINAL-EMI TO WS-TOT-FINAL-EMI
057500
057600         WRITE SANCTION-REC FROM PLB-SANC-RECORD
057700     END-IF.
057800
057900 C2400-EXIT.
058000     EXIT.
058100*
058200******************************************************************
058300*.PN C2500-WRITE-DECISION-PARA.                                  *
058400******************************************************************
058500 C2500-WRITE-DECISION-PARA.
058600
058700     WRITE DECISION-REC FROM PLB-DECN-RECORD.
058800
058900     PERFORM D1100-PRINT-DETAIL-PARA THRU D1100-EXIT.
059000
059100 C2500-EXIT.
059200     EXIT.
059300*
059400******************************************************************
059500*.PN D1000-PRINT-HEADERS-PARA.                                   *
059600******************************************************************
059700 D1000-PRINT-HEADERS-PARA.
059800
059900     MOVE WS-RUN-DATE-PRINT TO PLB-RPT-H1-DATE.
060000
060100     WRITE RPTFILE-REC FROM PLB-RPT-HDR1.
060200     WRITE RPTFILE-REC FROM PLB-RPT-HDR2.
060300
060400 D1000-EXIT.
060500     EXIT.
060600*
060700******************************************************************
060800*.PN D1100-PRINT-DETAIL-PARA.                                    *
060900*  REASON/FLAGS COLUMN SHOWS THE REJECT REASON WHEN PRESENT,     *
061000*  OTHERWISE THE RISK FLAGS (KYC FAIL, LOW INCOME, ETC).         *
061100******************************************************************
061200 D1100-PRINT-DETAIL-PARA.
061300
061400     MOVE PLB-DECN-APPL-ID   TO PLB-RPT-D-APPLID.
061500     MOVE PLB-DECN-CUST-ID   TO PLB-RPT-D-CUSTID.
061600     MOVE WS-KYC-CUST-NAME   TO PLB-RPT-D-NAME.
061700     MOVE PLB-DECN-SCORE     TO PLB-RPT-D-SCORE.
061800     MOVE PLB-DECN-GRADE     TO PLB-RPT-D-GRADE.
061900     MOVE PLB-DECN-DECISION  TO PLB-RPT-D-DECN.
062000     MOVE PLB-APPL-AMOUNT    TO PLB-RPT-D-REQAMT.
062100     MOVE PLB-DECN-APPR-AMT  TO PLB-RPT-D-APRAMT.
062200     MOVE PLB-DECN-FINAL-RATE TO PLB-RPT-D-RATE.
062300     MOVE PLB-DECN-FINAL-EMI TO PLB-RPT-D-EMI.
062400
062500     IF PLB-DECN-REASON NOT = SPACES
062600         MOVE PLB-DECN-REASON (1:20) TO PLB-RPT-D-REASON
062700     ELSE
062800         MOVE PLB-DECN-RISK-FLAGS (1:20) TO PLB-RPT-D-REASON
062900     END-IF.
063000
063100     WRITE RPTFILE-REC FROM PLB-RPT-DETAIL.
063200
063300 D1100-EXIT.
063400     EXIT.
063500*
063600******************************************************************
063700*.PN D2000-PRINT-TOTALS-PARA.                                    *
063800******************************************************************
063900 D2000-PRINT-TOTALS-PARA.
064000
064100     WRITE RPTFILE-REC FROM PLB-RPT-TOT-HDR.
064200
064300     MOVE 'APPLICATIONS READ'    TO PLB-RPT-TC-LABEL.
064400     MOVE WS-TOT-READ            TO PLB-RPT-TC-VALUE.
064500     WRITE RPTFILE-REC FROM PLB-RPT-TOT-CNT-LINE.
064600
064700     MOVE 'KYC FAILURES'         TO PLB-RPT-TC-LABEL.
064800     MOVE WS-TOT-KYCFAIL         TO PLB-RPT-TC-VALUE.
064900     WRITE RPTFILE-REC FROM PLB-RPT-TOT-CNT-LINE.
065000
065100     MOVE 'REJECTED'             TO PLB-RPT-TC-LABEL.
065200     MOVE WS-TOT-REJECTED        TO PLB-RPT-TC-VALUE.
065300     WRITE RPTFILE-REC FROM PLB-RPT-TOT-CNT-LINE.
065400
065500     MOVE 'CONDITIONAL'          TO PLB-RPT-TC-LABEL.
065600     MOVE WS-TOT-CONDL           TO PLB-RPT-TC-VALUE.
065700     WRITE RPTFILE-REC FROM PLB-RPT-TOT-CNT-LINE.
065800
065900     MOVE 'APPROVED'             TO PLB-RPT-TC-LABEL.
066000     MOVE WS-TOT-APPROVED        TO PLB-RPT-TC-VALUE.
066100     WRITE RPTFILE-REC FROM PLB-RPT-TOT-CNT-LINE.
066200
066300     MOVE 'SANCTIONS ISSUED'     TO PLB-RPT-TC-LABEL.
066400     MOVE WS-TOT-SANCTIONS       TO PLB-RPT-TC-VALUE.
066500     WRITE RPTFILE-REC FROM PLB-RPT-TOT-CNT-LINE.
066600
066700     MOVE 'TOTAL APPROVED AMOUNT' TO PLB-RPT-TA-LABEL.
066800     MOVE WS-TOT-APPR-AMT         TO PLB-RPT-TA-VALUE.
066900     WRITE RPTFILE-REC FROM PLB-RPT-TOT-AMT-LINE.
067000
067100     MOVE 'TOTAL MONTHLY EMI'    TO PLB-RPT-TE-LABEL.
067200     MOVE WS-TOT-FINAL-EMI       TO PLB-RPT-TE-VALUE.
067300     WRITE RPTFILE-REC FROM PLB-RPT-TOT-EMI-LINE.
067400
067500 D2000-EXIT.
067600     EXIT.
067700*
067800******************************************************************
067900*.PN E1000-CLOSE-FILE-PARA.                                      *
068000******************************************************************
068100 E1000-CLOSE-FILE-PARA.
068200
068300     CLOSE CUSTMAST
068400     CLOSE LOANAPPL
068500     CLOSE DECISION
068600     CLOSE SANCTION
068700     CLOSE RPTFILE.
068800
068900 E1000-EXIT.
069000     EXIT.
069100
069200 END PROGRAM PLBDCSN.
