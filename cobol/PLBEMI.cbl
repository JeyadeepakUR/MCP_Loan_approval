000100******************************************************************
000200* PLBEMI: AMORTIZED EMI AND TOTAL INTEREST CALCULATOR            *
000300******************************************************************
000400* CALLED BY                                                      *
000500* ----------                                                     *
000600* PLBDCSN  (SALES QUOTE STAGE - MID-BRACKET RATE)                *
000700* PLBSAN   (SANCTION STAGE - FINAL APPROVED RATE)                *
000800*                                                                *
000900* PARAMETERS                                                     *
001000* ----------                                                     *
001100* LK-EMI-PARMS  (PRINCIPAL, RATE, TENURE IN / EMI, TOT-INT OUT)  *
001200******************************************************************
001300*                  IDENTIFICATION DIVISION                       *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600
001700 PROGRAM-ID.    PLBEMI.
001800 AUTHOR.        R D SHAH.
001900 INSTALLATION.  CONSUMER LOAN SYSTEMS - APPLICATIONS DEV.
002000 DATE-WRITTEN.  04/02/1990.
002100 DATE-COMPILED.
002200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002300******************************************************************
002400*                     MODIFICATIONS LOG                          *
002500******************************************************************
002600*     DATE       AUTHOR  TKT       DESCRIPTION                  *
002700*     ---------- ------- --------- ------------------------------
002800*     04/02/1990 RDS     LN-0013   ORIGINAL - QUOTE STAGE ONLY
002900*     11/19/1994 FTM     LN-0068   ADDED TOTAL-INTEREST OUTPUT
003000*     11/19/1994 FTM     LN-0068   SPLIT ZERO-RATE / ZERO-TENURE
003100*                                  SPECIAL CASES OUT OF MAIN CALC
003200*     06/30/1997 KAP     LN-0102   WIDENED COMPOUND FACTOR WORK
003300*                                  FIELD - TENURES OVER 30 YEARS
003400*                                  WERE TRUNCATING SILENTLY
003500*     01/09/1999 KAP     LN-0140   Y2K REVIEW - NO DATE FIELDS ON
003600*                                  THIS PROGRAM, NO CHANGE MADE
003700*     03/03/2003 DGN     LN-0177   ROUNDED CLAUSE ADDED TO THE
003800*                                  ZERO-RATE BRANCH - WAS TRUNC
003900******************************************************************
004000*                     ENVIRONMENT DIVISION                       *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300
004400 CONFIGURATION SECTION.
004500
004600 SPECIAL-NAMES.
004700     SWITCH LN-DEBUG-SWITCH ON STATUS IS LN-DEBUG-ON
004800                            OFF STATUS IS LN-DEBUG-OFF.
004900
005000******************************************************************
005100*                       DATA DIVISION                            *
005200******************************************************************
005300 DATA DIVISION.
005400
005500 WORKING-STORAGE SECTION.
005600
005700*---------------------------------------------------------------*
005800*  ABEND-DUMP TOGGLE - SET BY OPS VIA UPSI WHEN A CALLER REPORTS *
005900*  A SUSPECT EMI AND WANTS THE WORK FIELDS DISPLAYED.            *
006000*---------------------------------------------------------------*
006100 01  DUMPX                        PIC X(001) VALUE 'N'.
006200 01  DUMP-SW REDEFINES DUMPX      PIC 9(001) COMP-3.
006300
006400 01  WS-CALC-WORK.
006500     05  WS-MONTHLY-RATE          PIC 9(001)V9(008) COMP-3
006600                                   VALUE ZERO.
006700     05  WS-COMPOUND-FACTOR       PIC 9(006)V9(008) COMP-3
006800                                   VALUE ZERO.
006900     05  WS-COMPOUND-LESS-ONE     PIC S9(006)V9(008) COMP-3
007000                                   VALUE ZERO.
007100
007200 01  WS-CALC-WORK-DISPLAY REDEFINES WS-CALC-WORK.
007300     05  WS-MONTHLY-RATE-X        PIC X(009).
007400     05  WS-COMPOUND-FACTOR-X     PIC X(014).
007500     05  WS-COMPOUND-LESS-ONE-X   PIC X(015).
007600
007700 01  WS-ABEND-INFO.
007800     05  WS-ABEND-PGM             PIC X(008) VALUE 'PLBEMI'.
007900     05  WS-ABEND-TEXT            PIC X(040) VALUE SPACES.
008000
008100 01  WS-ABEND-INFO-X REDEFINES WS-ABEND-INFO.
008200     05  FILLER                   PIC X(048).
008300
008400******************************************************************
008500*                       LINKAGE SECTION                          *
008600******************************************************************
008700 LINKAGE SECTION.
008800
008900 01  LK-EMI-PARMS.
009000     05  LK-EMI-PRINCIPAL         PIC 9(008).
009100     05  LK-EMI-RATE              PIC 9(002)V99.
009200     05  LK-EMI-TENURE            PIC 9(003).
009300     05  LK-EMI-RESULT            PIC 9(007)V99.
009400     05  LK-EMI-TOT-INT           PIC 9(008)V99.
009500
009600******************************************************************
009700*                       PROCEDURE DIVISION                       *
009800******************************************************************
009900 PROCEDURE DIVISION USING LK-EMI-PARMS.
010000
010100 000000-MAIN-LINE.
010200
010300     PERFORM 100000-INITIALIZE-PARA
010400        THRU 100000-EXIT
010500
010600     PERFORM 200000-CALC-EMI-PARA
010700        THRU 200000-EXIT
010800
010900     PERFORM 300000-CALC-INTEREST-PARA
011000        THRU 300000-EXIT.
011100
011200     GOBACK.
011300 000000-EXIT.
011400     EXIT.
011500*
011600******************************************************************
011700*.PN 100000-INITIALIZE-PARA.                                     *
011800******************************************************************
011900 100000-INITIALIZE-PARA.
012000
012100     INITIALIZE WS-CALC-WORK.
012200
012300 100000-EXIT.
012400     EXIT.
012500*
012600******************************************************************
012700*.PN 200000-CALC-EMI-PARA.                                       *
012800*  EMI = P x R x (1+R)**N / ((1+R)**N - 1), R = ANNUAL/1200.     *
012900*  ZERO TENURE AND ZERO RATE ARE HANDLED AS SPECIAL CASES - THE  *
013000*  GENERAL FORMULA DIVIDES BY ZERO IN BOTH.                      *
013100******************************************************************
013200 200000-CALC-EMI-PARA.
013300
013400     IF LK-EMI-TENURE = 0
013500         MOVE ZEROS TO LK-EMI-RESULT
013600     ELSE
013700         COMPUTE WS-MONTHLY-RATE ROUNDED =
013800                 LK-EMI-RATE / 1200
013900
014000         IF WS-MONTHLY-RATE = 0
014100             COMPUTE LK-EMI-RESULT ROUNDED =
014200                     LK-EMI-PRINCIPAL / LK-EMI-TENURE
014300         ELSE
014400             COMPUTE WS-COMPOUND-FACTOR ROUNDED =
014500                     (1 + WS-MONTHLY-RATE) ** LK-EMI-TENURE
014600
014700             COMPUTE LK-EMI-RESULT ROUNDED =
014800                     (LK-EMI-PRINCIPAL * WS-MONTHLY-RATE
014900                       * WS-COMPOUND-FACTOR)
015000                     / (WS-COMPOUND-FACTOR - 1)
015100         END-IF
015200     END-IF.
015300
015400     IF DUMP-SW = 1
015500         DISPLAY 'PLBEMI RATE/MO  - ' WS-MONTHLY-RATE-X
015600         DISPLAY 'PLBEMI COMPOUND - ' WS-COMPOUND-FACTOR-X
015700         DISPLAY 'PLBEMI RESULT   - ' LK-EMI-RESULT
015800     END-IF.
015900
016000 200000-EXIT.
016100     EXIT.
016200*
016300******************************************************************
016400*.PN 300000-CALC-INTEREST-PARA.                                  *
016500*  TOTAL INTEREST = (EMI x TENURE) - PRINCIPAL.                  *
016600******************************************************************
016700 300000-CALC-INTEREST-PARA.
016800
016900     IF LK-EMI-TENURE = 0
017000         MOVE ZEROS TO LK-EMI-TOT-INT
017100     ELSE
017200         COMPUTE LK-EMI-TOT-INT ROUNDED =
017300                 (LK-EMI-RESULT * LK-EMI-TENURE)
017400                 - LK-EMI-PRINCIPAL
017500     END-IF.
017600
017700 300000-EXIT.
017800     EXIT.
017900
018000 END PROGRAM PLBEMI.
