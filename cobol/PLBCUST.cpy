000100*---------------------------------------------------------------*
000200*  PLBCUST  -  CUSTOMER MASTER RECORD LAYOUT (CUSTMAST)          *
000300*  ALSO SUPPLIES THE IN-MEMORY CUSTOMER TABLE ENTRY LOADED BY    *
000400*  PLBDCSN AT START OF RUN AND SEARCHED BY PLBKYC ON THE PAN.    *
000500*---------------------------------------------------------------*
000600*     DATE     BY    TKT       DESCRIPTION                      *
000700*     -------- ----- --------- ------------------------------- *
000800*     03/11/89 RDS   LN-0007   ORIGINAL LAYOUT - 10 SEED RECS   *
000900*     08/22/91 FTM   LN-0031   WIDENED EMP-TYPE FOR BUSINESS    *
001000*     01/09/99 KAP   LN-0088   Y2K - NO DATE FIELDS ON RECORD   *
001100*---------------------------------------------------------------*
001200 01  PLB-CUST-RECORD.
001300     05  PLB-CUST-ID              PIC X(006).
001400     05  PLB-CUST-NAME            PIC X(030).
001500     05  PLB-CUST-PAN             PIC X(010).
001600     05  PLB-CUST-EMP-TYPE        PIC X(015).
001700     05  PLB-CUST-INCOME          PIC 9(007).
001800     05  PLB-CUST-SCORE           PIC 9(003).
001900     05  FILLER                   PIC X(009).
002000*---------------------------------------------------------------*
002100*  IN-MEMORY CUSTOMER TABLE - LOADED ONCE FROM CUSTMAST, LOOKED  *
002200*  UP BY PAN VIA SERIAL SEARCH (NO INDEXED FILE FOR THIS RUN).   *
002300*---------------------------------------------------------------*
002400 01  PLB-CUST-TABLE.
002500     05  PLB-CUST-TAB OCCURS 100 TIMES
002600                      INDEXED BY PLB-CUST-IDX.
002700         10  PLB-CTAB-ID          PIC X(006).
002800         10  PLB-CTAB-NAME        PIC X(030).
002900         10  PLB-CTAB-PAN         PIC X(010).
003000         10  PLB-CTAB-EMP-TYPE    PIC X(015).
003100         10  PLB-CTAB-INCOME      PIC 9(007).
003200         10  PLB-CTAB-SCORE       PIC 9(003).
003300         10  FILLER               PIC X(009).
