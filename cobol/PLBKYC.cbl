000100******************************************************************
000200* PLBKYC:  ROUTINE ACCESSO CUSTOMER MASTER - KYC VERIFICATION    *
000300******************************************************************
000400* CALLED BY                                                      *
000500* ----------                                                     *
000600* PLBDCSN  (ONE CALL PER APPLICATION, AFTER THE SALES QUOTE)     *
000700*                                                                *
000800* COPYS USED                                                     *
000900* ----------                                                     *
001000* PLBCUST  CUSTOMER TABLE ENTRY (SAME COPYBOOK PLBDCSN LOADS)    *
001100* PLBCNST  RISK FLAG CODES                                       *
001200*                                                                *
001300* FUNCTION                                                       *
001400* --------                                                       *
001500* VALIDATES THE APPLICANT PAN FORMAT, SEARCHES THE IN-MEMORY     *
001600* CUSTOMER TABLE FOR AN EXACT PAN MATCH, CROSS-CHECKS NAME AND   *
001700* EMPLOYMENT TYPE AGAINST THE MASTER, AND RAISES THE LOW-INCOME  *
001800* RISK FLAG ON A CLEAN MATCH.                                    *
001900******************************************************************
002000*                  IDENTIFICATION DIVISION                       *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300
002400 PROGRAM-ID.    PLBKYC.
002500 AUTHOR.        F T MORALES.
002600 INSTALLATION.  CONSUMER LOAN SYSTEMS - APPLICATIONS DEV.
002700 DATE-WRITTEN.  11/19/1994.
002800 DATE-COMPILED.
002900 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
003000******************************************************************
003100*                     MODIFICATIONS LOG                          *
003200******************************************************************
003300*     DATE       AUTHOR  TKT       DESCRIPTION                  *
003400*     ---------- ------- --------- ------------------------------
003500*     11/19/1994 FTM     LN-0068   ORIGINAL - PAN FORMAT, TABLE
003600*                                  SEARCH, EXACT NAME MATCH ONLY
003700*     06/30/1997 KAP     LN-0104   NAME MATCH RELAXED TO SUBSTR
003800*                                  CONTAINMENT EITHER DIRECTION
003900*                                  PER COMPLAINT LOG REVIEW
004000*     06/30/1997 KAP     LN-0104   ADDED LOW-INCOME RISK FLAG
004100*     01/09/1999 KAP     LN-0140   Y2K REVIEW - NO CHANGE MADE
004200*     07/14/2001 DGN     LN-0166   EMPLOYMENT TYPE MISMATCH FLAG
004300*                                  RETIRED FROM OUTPUT - MISMATCH
004400*                                  ALREADY FAILS KYC BEFORE IT
004500*                                  CAN BE SET, LEFT CODE DEFINED
004600*                                  IN PLBCNST FOR COMPATIBILITY
004700******************************************************************
004800*                     ENVIRONMENT DIVISION                       *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100
005200 CONFIGURATION SECTION.
005300
005400 SPECIAL-NAMES.
005500     SWITCH LN-DEBUG-SWITCH ON STATUS IS LN-DEBUG-ON
005600                            OFF STATUS IS LN-DEBUG-OFF
005700     CLASS PLB-CLASS-ALPHA   IS 'A' THRU 'Z'
005800     CLASS PLB-CLASS-NUMERIC IS '0' THRU '9'.
005900
006000******************************************************************
006100*                       DATA DIVISION                            *
006200******************************************************************
006300 DATA DIVISION.
006400
006500 WORKING-STORAGE SECTION.
006600
006700 01  DUMPX                        PIC X(001) VALUE 'N'.
006800 01  DUMP-SW REDEFINES DUMPX      PIC 9(001) COMP-3.
006900
007000     COPY PLBCNST.
007100
007200 01  WS-PAN-WORK.
007300     05  WS-UPPER-PAN             PIC X(010).
007400 01  WS-PAN-WORK-PARTS REDEFINES WS-PAN-WORK.
007500     05  WS-PAN-ALPHA1            PIC X(005).
007600     05  WS-PAN-DIGITS            PIC X(004).
007700     05  WS-PAN-ALPHA2            PIC X(001).
007800
007900 01  WS-SWITCHES.
008000     05  WS-PAN-OK-SW             PIC X(001) VALUE 'N'.
008100         88  PAN-FORMAT-OK                    VALUE 'Y'.
008200     05  WS-CUST-FOUND-SW         PIC X(001) VALUE 'N'.
008300         88  CUST-FOUND                       VALUE 'Y'.
008400     05  WS-NAME-OK-SW            PIC X(001) VALUE 'N'.
008500         88  NAME-OK                          VALUE 'Y'.
008600     05  WS-EMP-OK-SW             PIC X(001) VALUE 'N'.
008700         88  EMP-OK                           VALUE 'Y'.
008800     05  WS-MATCH-SW              PIC X(001) VALUE 'N'.
008900         88  FOUND-MATCH                      VALUE 'Y'.
009000         88  NOT-FOUND-MATCH                  VALUE 'N'.
009100
009200 01  WS-NAME-MATCH-WORK.
009300     05  WS-UC-APPL-NAME          PIC X(030).
009400     05  WS-UC-CUST-NAME          PIC X(030).
009500     05  WS-TRIM-FIELD            PIC X(030).
009600     05  WS-TRIM-LEN              PIC 9(002) COMP-3 VALUE ZERO.
009700     05  WS-LEN-APPL              PIC 9(002) COMP-3 VALUE ZERO.
009800     05  WS-LEN-CUST              PIC 9(002) COMP-3 VALUE ZERO.
009900     05  WS-NEEDLE                PIC X(030).
010000     05  WS-NEEDLE-LEN            PIC 9(002) COMP-3 VALUE ZERO.
010100     05  WS-HAYSTACK              PIC X(030).
010200     05  WS-HAY-LEN               PIC 9(002) COMP-3 VALUE ZERO.
010300     05  WS-SUBSTR-IDX            PIC 9(002) COMP-3 VALUE ZERO.
010400     05  WS-MAX-START             PIC S9(002) COMP-3 VALUE ZERO.
010500
010600 01  WS-NAME-MATCH-WORK-X REDEFINES WS-NAME-MATCH-WORK.
010700     05  FILLER                   PIC X(090).
010800     05  WS-MATCH-WORK-TAIL       PIC X(012).
010900
011000 01  WS-EMPTYPE-WORK.
011100     05  WS-UC-APPL-EMPTYPE       PIC X(015).
011200     05  WS-UC-CUST-EMPTYPE       PIC X(015).
011300
011400 01  WS-RUN-DATE-AREA.
011500     05  WS-RUN-DATE-YY           PIC 9(002) VALUE ZERO.
011600     05  WS-RUN-DATE-MM           PIC 9(002) VALUE ZERO.
011700     05  WS-RUN-DATE-DD           PIC 9(002) VALUE ZERO.
011800 01  WS-RUN-DATE-REDEF REDEFINES WS-RUN-DATE-AREA.
011900     05  WS-RUN-DATE-NUM          PIC 9(006).
012000
012100******************************************************************
012200*                       LINKAGE SECTION                          *
012300******************************************************************
012400 LINKAGE SECTION.
012500
012600     COPY PLBCUST.
012700
012800 01  LK-KYC-PARMS.
012900     05  LK-KYC-APPL-PAN          PIC X(010).
013000     05  LK-KYC-APPL-NAME         PIC X(030).
013100     05  LK-KYC-APPL-EMPTYPE      PIC X(015).
013200     05  LK-KYC-CUST-COUNT        PIC 9(003).
013300     05  LK-KYC-STATUS            PIC X(008).
013400     05  LK-KYC-RISK-FLAGS        PIC X(030).
013500     05  LK-KYC-CUST-ID           PIC X(006).
013600     05  LK-KYC-CUST-NAME         PIC X(030).
013700     05  LK-KYC-CUST-EMPTYPE      PIC X(015).
013800     05  LK-KYC-CUST-INCOME       PIC 9(007).
013900     05  LK-KYC-CUST-SCORE        PIC 9(003).
014000
014100******************************************************************
014200*                       PROCEDURE DIVISION                       *
014300******************************************************************
014400 PROCEDURE DIVISION USING PLB-CUST-TABLE
014500                           LK-KYC-PARMS.
014600
014700 000000-MAIN-LINE.
014800
014900     MOVE SPACES TO LK-KYC-STATUS
015000     MOVE SPACES TO LK-KYC-RISK-FLAGS
015100     MOVE SPACES TO LK-KYC-CUST-ID
015200     MOVE SPACES TO LK-KYC-CUST-NAME
015300     MOVE SPACES TO LK-KYC-CUST-EMPTYPE
015400     MOVE ZEROS  TO LK-KYC-CUST-INCOME
015500     MOVE ZEROS  TO LK-KYC-CUST-SCORE
015600
015700     PERFORM A0100-VALIDATE-PAN-PARA
015800        THRU A0100-EXIT
015900
016000     IF PAN-FORMAT-OK
016100         PERFORM A0200-SEARCH-CUSTOMER-PARA
016200            THRU A0200-EXIT
016300     END-IF
016400
016500     IF PAN-FORMAT-OK AND CUST-FOUND
016600         PERFORM A0300-MATCH-NAME-PARA
016700            THRU A0300-EXIT
016800         PERFORM A0400-MATCH-EMPTYPE-PARA
016900            THRU A0400-EXIT
017000     END-IF
017100
017200     PERFORM A0500-FINALIZE-STATUS-PARA
017300        THRU A0500-EXIT.
017400
017500     GOBACK.
017600 000000-EXIT.
017700     EXIT.
017800*
017900******************************************************************
018000*.PN A0100-VALIDATE-PAN-PARA.                                    *
018100*  PAN MUST BE 5 UPPERCASE LETTERS, 4 DIGITS, 1 UPPERCASE LETTER *
018200*  AFTER UPPER-CASING THE APPLICANT-SUPPLIED VALUE.              *
018300******************************************************************
018400 A0100-VALIDATE-PAN-PARA.
018500
018600     MOVE LK-KYC-APPL-PAN TO WS-UPPER-PAN.
018700     INSPECT WS-UPPER-PAN
018800             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018900                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019000
019100     IF WS-PAN-ALPHA1 IS PLB-CLASS-ALPHA
019200         AND WS-PAN-DIGITS IS PLB-CLASS-NUMERIC
019300         AND WS-PAN-ALPHA2 IS PLB-CLASS-ALPHA
019400         SET PAN-FORMAT-OK TO TRUE
019500     ELSE
019600         MOVE 'N' TO WS-PAN-OK-SW
019700         MOVE 'FAILED' TO LK-KYC-STATUS
019800         MOVE PLB-FLAG-BADPAN TO LK-KYC-RISK-FLAGS
019900     END-IF.
020000
020100 A0100-EXIT.
020200     EXIT.
020300*
020400******************************************************************
020500*.PN A0200-SEARCH-CUSTOMER-PARA.                                 *
020600*  SERIAL SEARCH OF THE IN-MEMORY TABLE LOADED BY PLBDCSN.       *
020700*  UNUSED TABLE SLOTS CARRY A BLANK PAN AND CANNOT MATCH.        *
020800******************************************************************
020900 A0200-SEARCH-CUSTOMER-PARA.
021000
021100     SET PLB-CUST-IDX TO 1.
021200
021300     SEARCH PLB-CUST-TAB
021400         AT END
021500             MOVE 'N' TO WS-CUST-FOUND-SW
021600             MOVE 'FAILED' TO LK-KYC-STATUS
021700             MOVE PLB-FLAG-NOCUST TO LK-KYC-RISK-FLAGS
021800         WHEN PLB-CTAB-PAN (PLB-CUST-IDX) = WS-UPPER-PAN
021900             SET CUST-FOUND TO TRUE
022000             MOVE PLB-CTAB-ID       (PLB-CUST-IDX)
022100                                    TO LK-KYC-CUST-ID
022200             MOVE PLB-CTAB-NAME     (PLB-CUST-IDX)
022300                                    TO LK-KYC-CUST-NAME
022400             MOVE PLB-CTAB-EMP-TYPE (PLB-CUST-IDX)
022500                                    TO LK-KYC-CUST-EMPTYPE
022600             MOVE PLB-CTAB-INCOME   (PLB-CUST-IDX)
022700                                    TO LK-KYC-CUST-INCOME
022800             MOVE PLB-CTAB-SCORE    (PLB-CUST-IDX)
022900                                    TO LK-KYC-CUST-SCORE
023000     END-SEARCH.
023100
023200 A0200-EXIT.
023300     EXIT.
023400*
023500******************************************************************
023600*.PN A0300-MATCH-NAME-PARA.                                      *
023700*  PASS IF EITHER NAME IS CONTAINED IN THE OTHER, AFTER UPPER-   *
023800*  CASING BOTH AND TRIMMING TRAILING SPACES.                     *
023900******************************************************************
024000 A0300-MATCH-NAME-PARA.
024100
024200     MOVE LK-KYC-APPL-NAME TO WS-TRIM-FIELD.
024300     INSPECT WS-TRIM-FIELD
024400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
024500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024600     MOVE WS-TRIM-FIELD TO WS-UC-APPL-NAME.
024700     PERFORM A0310-TRIM-LEN-PARA THRU A0310-EXIT.
024800     MOVE WS-TRIM-LEN TO WS-LEN-APPL.
024900
025000     MOVE LK-KYC-CUST-NAME TO WS-TRIM-FIELD.
025100     INSPECT WS-TRIM-FIELD
025200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
025300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025400     MOVE WS-TRIM-FIELD TO WS-UC-CUST-NAME.
025500     PERFORM A0310-TRIM-LEN-PARA THRU A0310-EXIT.
025600     MOVE WS-TRIM-LEN TO WS-LEN-CUST.
025700
025800     SET NOT-FOUND-MATCH TO TRUE.
025900
026000     IF WS-LEN-APPL > 0 AND WS-LEN-CUST > 0
026100         IF WS-LEN-APPL NOT > WS-LEN-CUST
026200             MOVE WS-UC-APPL-NAME TO WS-NEEDLE
026300             MOVE WS-LEN-APPL     TO WS-NEEDLE-LEN
026400             MOVE WS-UC-CUST-NAME TO WS-HAYSTACK
026500             MOVE WS-LEN-CUST     TO WS-HAY-LEN
026600         ELSE
026700             MOVE WS-UC-CUST-NAME TO WS-NEEDLE
026800             MOVE WS-LEN-CUST     TO WS-NEEDLE-LEN
026900             MOVE WS-UC-APPL-NAME TO WS-HAYSTACK
027000             MOVE WS-LEN-APPL     TO WS-HAY-LEN
027100         END-IF
027200         PERFORM A0350-SUBSTR-SEARCH-PARA THRU A0350-EXIT
027300     END-IF.
027400
027500     IF FOUND-MATCH
027600         SET NAME-OK TO TRUE
027700     END-IF.
027800
027900 A0300-EXIT.
028000     EXIT.
028100*
028200******************************************************************
028300*.PN A0310-TRIM-LEN-PARA.                                        *
028400*  RETURNS THE LENGTH OF WS-TRIM-FIELD IGNORING TRAILING SPACES  *
028500*  IN WS-TRIM-LEN.                                               *
028600******************************************************************
028700 A0310-TRIM-LEN-PARA.
028800
028900     PERFORM A0311-TRIM-STEP-PARA THRU A0311-EXIT
029000        VARYING WS-TRIM-LEN FROM 30 BY -1
029100        UNTIL WS-TRIM-LEN = 0
029200           OR WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
029300
029400 A0310-EXIT.
029500     EXIT.
029600 A0311-TRIM-STEP-PARA.
029700     CONTINUE.
029800 A0311-EXIT.
029900     EXIT.
030000*
030100******************************************************************
030200*.PN A0350-SUBSTR-SEARCH-PARA.                                   *
030300*  SEARCHES WS-NEEDLE(1:WS-NEEDLE-LEN) INSIDE                    *
030400*  WS-HAYSTACK(1:WS-HAY-LEN).  SETS FOUND-MATCH WHEN LOCATED.    *
030500******************************************************************
030600 A0350-SUBSTR-SEARCH-PARA.
030700
030800     SET NOT-FOUND-MATCH TO TRUE.
030900     COMPUTE WS-MAX-START = WS-HAY-LEN - WS-NEEDLE-LEN + 1.
031000
031100     IF WS-MAX-START >= 1
031200         PERFORM A0351-SUBSTR-STEP-PARA THRU A0351-EXIT
031300            VARYING WS-SUBSTR-IDX FROM 1 BY 1
031400            UNTIL WS-SUBSTR-IDX > WS-MAX-START
031500               OR FOUND-MATCH
031600     END-IF.
031700
031800 A0350-EXIT.
031900     EXIT.
032000 A0351-SUBSTR-STEP-PARA.
032100     IF WS-HAYSTACK (WS-SUBSTR-IDX:WS-NEEDLE-LEN) =
032200        WS-NEEDLE (1:WS-NEEDLE-LEN)
032300         SET FOUND-MATCH TO TRUE
032400     END-IF.
032500 A0351-EXIT.
032600     EXIT.
032700*
032800******************************************************************
032900*.PN A0400-MATCH-EMPTYPE-PARA.                                   *
033000*  SUPPLIED EMPLOYMENT TYPE, UPPER-CASED, MUST EQUAL THE MASTER  *
033100*  EXACTLY.                                                      *
033200******************************************************************
033300 A0400-MATCH-EMPTYPE-PARA.
033400
033500     MOVE LK-KYC-APPL-EMPTYPE TO WS-UC-APPL-EMPTYPE.
033600     INSPECT WS-UC-APPL-EMPTYPE
033700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
033800                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033900
034000     MOVE LK-KYC-CUST-EMPTYPE TO WS-UC-CUST-EMPTYPE.
034100     INSPECT WS-UC-CUST-EMPTYPE
034200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
034300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034400
034500     IF WS-UC-APPL-EMPTYPE = WS-UC-CUST-EMPTYPE
034600         SET EMP-OK TO TRUE
034700     END-IF.
034800
034900 A0400-EXIT.
035000     EXIT.
035100*
035200******************************************************************
035300*.PN A0500-FINALIZE-STATUS-PARA.                                 *
035400*  IF THE RECORD IS STILL UNDECIDED AT THIS POINT, PAN FORMAT    *
035500*  WAS OK AND THE CUSTOMER WAS FOUND - NAME/EMPTYPE DECIDE IT.   *
035600******************************************************************
035700 A0500-FINALIZE-STATUS-PARA.
035800
035900     IF LK-KYC-STATUS = SPACES
036000         IF NAME-OK AND EMP-OK
036100             MOVE 'VERIFIED' TO LK-KYC-STATUS
036200             IF LK-KYC-CUST-INCOME < PLB-UW-LOW-INCOME
036300                 MOVE PLB-FLAG-LOWINCOME TO LK-KYC-RISK-FLAGS
036400             END-IF
036500         ELSE
036600             MOVE 'FAILED' TO LK-KYC-STATUS
036700             MOVE PLB-FLAG-MISMATCH TO LK-KYC-RISK-FLAGS
036800             MOVE SPACES TO LK-KYC-CUST-ID
036900         END-IF
037000     END-IF.
037100
037200 A0500-EXIT.
037300     EXIT.
037400
037500 END PROGRAM PLBKYC.
