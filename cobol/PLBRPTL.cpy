000100*---------------------------------------------------------------*
000200*  PLBRPTL  -  DECISION REPORT PRINT LINES (RPTFILE), 132 COLS   *
000300*---------------------------------------------------------------*
000400*     DATE     BY    TKT       DESCRIPTION                      *
000500*     -------- ----- --------- ------------------------------- *
000600*     04/02/90 RDS   LN-0013   ORIGINAL REPORT LAYOUT           *
000700*     06/30/97 KAP   LN-0102   ADDED GRADE COLUMN               *
000800*---------------------------------------------------------------*
000900 01  PLB-RPT-HDR1.
001000     05  FILLER                   PIC X(035) VALUE SPACES.
001100     05  FILLER                   PIC X(035)
001200         VALUE 'LOAN ORIGINATION DECISION REPORT'.
001300     05  FILLER                   PIC X(010) VALUE SPACES.
001400     05  PLB-RPT-H1-LABEL         PIC X(010) VALUE 'RUN DATE: '.
001500     05  PLB-RPT-H1-DATE          PIC X(010).
001600     05  FILLER                   PIC X(032) VALUE SPACES.
001700
001800 01  PLB-RPT-HDR2.
001900     05  FILLER                   PIC X(010) VALUE 'APPL-ID'.
002000     05  FILLER                   PIC X(008) VALUE 'CUSTOMER'.
002100     05  FILLER                   PIC X(022) VALUE 'NAME'.
002200     05  FILLER                   PIC X(007) VALUE 'SCORE'.
002300     05  FILLER                   PIC X(006) VALUE 'GRADE'.
002400     05  FILLER                   PIC X(013) VALUE 'DECISION'.
002500     05  FILLER                   PIC X(012) VALUE 'REQUESTED'.
002600     05  FILLER                   PIC X(012) VALUE 'APPROVED'.
002700     05  FILLER                   PIC X(008) VALUE 'RATE'.
002800     05  FILLER                   PIC X(014) VALUE 'FINAL EMI'.
002900     05  FILLER                   PIC X(020) VALUE 'REASON/FLAGS'.
003000
003100 01  PLB-RPT-DETAIL.
003200     05  PLB-RPT-D-APPLID         PIC X(008).
003300     05  FILLER                   PIC X(002) VALUE SPACES.
003400     05  PLB-RPT-D-CUSTID         PIC X(006).
003500     05  FILLER                   PIC X(002) VALUE SPACES.
003600     05  PLB-RPT-D-NAME           PIC X(020).
003700     05  FILLER                   PIC X(002) VALUE SPACES.
003800     05  PLB-RPT-D-SCORE          PIC ZZ9.
003900     05  FILLER                   PIC X(004) VALUE SPACES.
004000     05  PLB-RPT-D-GRADE          PIC X(002).
004100     05  FILLER                   PIC X(004) VALUE SPACES.
004200     05  PLB-RPT-D-DECN           PIC X(011).
004300     05  FILLER                   PIC X(002) VALUE SPACES.
004400     05  PLB-RPT-D-REQAMT         PIC ZZ,ZZZ,ZZ9.
004500     05  FILLER                   PIC X(002) VALUE SPACES.
004600     05  PLB-RPT-D-APRAMT         PIC ZZ,ZZZ,ZZ9.
004700     05  FILLER                   PIC X(002) VALUE SPACES.
004800     05  PLB-RPT-D-RATE           PIC Z9.99.
004900     05  FILLER                   PIC X(003) VALUE SPACES.
005000     05  PLB-RPT-D-EMI            PIC ZZZ,ZZZ,ZZ9.99.
005100     05  PLB-RPT-D-REASON         PIC X(020).
005200
005300 01  PLB-RPT-TOT-HDR.
005400     05  FILLER                   PIC X(030)
005500                                   VALUE 'CONTROL TOTALS'.
005600     05  FILLER                   PIC X(102) VALUE SPACES.
005700
005800 01  PLB-RPT-TOT-CNT-LINE.
005900     05  PLB-RPT-TC-LABEL         PIC X(030).
006000     05  PLB-RPT-TC-VALUE         PIC ZZZ,ZZ9.
006100     05  FILLER                   PIC X(095) VALUE SPACES.
006200
006300 01  PLB-RPT-TOT-AMT-LINE.
006400     05  PLB-RPT-TA-LABEL         PIC X(030).
006500     05  PLB-RPT-TA-VALUE         PIC ZZZ,ZZZ,ZZ9.
006600     05  FILLER                   PIC X(091) VALUE SPACES.
006700
006800 01  PLB-RPT-TOT-EMI-LINE.
006900     05  PLB-RPT-TE-LABEL         PIC X(030).
007000     05  PLB-RPT-TE-VALUE         PIC ZZZ,ZZZ,ZZ9.99.
007100     05  FILLER                   PIC X(088) VALUE SPACES.
