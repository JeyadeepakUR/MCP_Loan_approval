000100*---------------------------------------------------------------*
000200*  PLBSANR  -  SANCTION LETTER RECORD LAYOUT (SANCTION)          *
000300*  ONE RECORD PER APPROVED/CONDITIONAL APPLICATION.  PICKED UP   *
000400*  BY THE LETTER-PRINT SUBSYSTEM (NOT PART OF THIS RUN) TO       *
000500*  PRODUCE THE CUSTOMER-FACING SANCTION LETTER.                  *
000600*---------------------------------------------------------------*
000700*     DATE     BY    TKT       DESCRIPTION                      *
000800*     -------- ----- --------- ------------------------------- *
000900*     04/02/90 RDS   LN-0012   ORIGINAL LAYOUT                  *
001000*     11/19/94 FTM   LN-0068   ADDED TOTAL-INTEREST              *
001100*---------------------------------------------------------------*
001200 01  PLB-SANC-RECORD.
001300     05  PLB-SANC-ID              PIC X(014).
001400     05  PLB-SANC-APPL-ID         PIC X(008).
001500     05  PLB-SANC-CUST-ID         PIC X(006).
001600     05  PLB-SANC-CUST-NAME       PIC X(030).
001700     05  PLB-SANC-APPR-AMT        PIC 9(008).
001800     05  PLB-SANC-TENURE          PIC 9(003).
001900     05  PLB-SANC-FINAL-RATE      PIC 9(002)V99.
002000     05  PLB-SANC-FINAL-EMI       PIC 9(007)V99.
002100     05  PLB-SANC-TOT-INT         PIC 9(008)V99.
002200     05  PLB-SANC-GRADE           PIC X(002).
002300     05  PLB-SANC-VALID-DAYS      PIC 9(003).
002400     05  FILLER                   PIC X(013).
