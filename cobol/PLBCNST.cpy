000100*---------------------------------------------------------------*
000200*  PLBCNST  -  FIXED UNDERWRITING PARAMETERS FOR THE PERSONAL   *
000300*  LOAN BATCH.  THESE ARE THE SAME "FIXED FOR THE RUN" VALUES   *
000400*  THE OLD SCREEN-BASED ORIGINATION SYSTEM CARRIED IN ITS RATE  *
000500*  CARD; NO ONLINE MAINTENANCE SCREEN EXISTS FOR THEM - A CARD  *
000600*  CHANGE MEANS A COPY RECOMPILE.  SEE OPS RUNBOOK LN-RATES.    *
000700*---------------------------------------------------------------*
000800*     DATE     BY    TKT       DESCRIPTION                      *
000900*     -------- ----- --------- ------------------------------- *
001000*     04/02/90 RDS   LN-0013   ORIGINAL RATE CARD               *
001100*     11/19/94 FTM   LN-0068   ADDED RATE COMPONENT BOUNDS       *
001200*     06/30/97 KAP   LN-0102   ADDED RISK GRADE THRESHOLDS       *
001300*---------------------------------------------------------------*
001400 01  PLB-RATE-BRACKETS.
001500     05  PLB-BRK1-MAX             PIC 9(008) VALUE 00299999.
001600     05  PLB-BRK1-LOW             PIC 9(002)V99 VALUE 13.00.
001700     05  PLB-BRK1-HIGH            PIC 9(002)V99 VALUE 15.00.
001800     05  PLB-BRK1-MID             PIC 9(002)V99 VALUE 14.00.
001900     05  PLB-BRK2-MAX             PIC 9(008) VALUE 01000000.
002000     05  PLB-BRK2-LOW             PIC 9(002)V99 VALUE 11.50.
002100     05  PLB-BRK2-HIGH            PIC 9(002)V99 VALUE 14.00.
002200     05  PLB-BRK2-MID             PIC 9(002)V99 VALUE 12.75.
002300     05  PLB-BRK3-LOW             PIC 9(002)V99 VALUE 10.50.
002400     05  PLB-BRK3-HIGH            PIC 9(002)V99 VALUE 13.00.
002500     05  PLB-BRK3-MID             PIC 9(002)V99 VALUE 11.75.
002600     05  FILLER                   PIC X(020).
002700
002800 01  PLB-UNDERWRITE-CONSTANTS.
002900     05  PLB-UW-SCORE-MIN         PIC 9(003) VALUE 700.
003000     05  PLB-UW-EMI-PCT           PIC 9(003) VALUE 050.
003100     05  PLB-UW-TIER1-SCORE       PIC 9(003) VALUE 750.
003200     05  PLB-UW-TIER1-INCOME      PIC 9(007) VALUE 0075000.
003300     05  PLB-UW-TIER1-MAX         PIC 9(008) VALUE 02000000.
003400     05  PLB-UW-TIER2-SCORE       PIC 9(003) VALUE 700.
003500     05  PLB-UW-TIER2-INCOME      PIC 9(007) VALUE 0050000.
003600     05  PLB-UW-TIER2-MAX         PIC 9(008) VALUE 01000000.
003700     05  PLB-UW-TIER3-MAX         PIC 9(008) VALUE 00500000.
003800     05  PLB-UW-LOW-INCOME        PIC 9(007) VALUE 0025000.
003900     05  FILLER                   PIC X(020).
004000
004100 01  PLB-RATE-COMP-CONSTANTS.
004200     05  PLB-RC-BASE-RATE         PIC 9(002)V99 VALUE 11.00.
004300     05  PLB-RC-CREDIT-STEP       PIC 9(003) VALUE 050.
004400     05  PLB-RC-CREDIT-PCT        PIC 9(001)V99 VALUE 0.50.
004500     05  PLB-RC-TENURE-YRS        PIC 9(001) VALUE 3.
004600     05  PLB-RC-TENURE-PCT        PIC 9(001)V99 VALUE 0.20.
004700     05  PLB-RC-RATE-MIN          PIC 9(002)V99 VALUE 09.50.
004800     05  PLB-RC-RATE-MAX          PIC 9(002)V99 VALUE 18.00.
004900     05  FILLER                   PIC X(020).
005000
005100 01  PLB-GRADE-CONSTANTS.
005200     05  PLB-GR-APLUS-MIN         PIC 9(003) VALUE 750.
005300     05  PLB-GR-A-MIN             PIC 9(003) VALUE 725.
005400     05  PLB-GR-BPLUS-MIN         PIC 9(003) VALUE 700.
005500     05  PLB-GR-B-MIN             PIC 9(003) VALUE 675.
005600     05  FILLER                   PIC X(020).
005700
005800*---------------------------------------------------------------*
005900*  RISK FLAG CODES - CARRIED AS SPACE-PADDED X(030) SO THEY CAN  *
006000*  BE STRUNG DIRECTLY INTO PLB-DECN-RISK-FLAGS.                  *
006100*---------------------------------------------------------------*
006200 01  PLB-RISK-FLAG-CODES.
006300     05  PLB-FLAG-BADPAN          PIC X(030)
006400                                   VALUE 'INVALID_PAN_FORMAT'.
006500     05  PLB-FLAG-NOCUST          PIC X(030)
006600                                   VALUE 'CUSTOMER_NOT_FOUND'.
006700     05  PLB-FLAG-MISMATCH        PIC X(030)
006800                                   VALUE 'DATA_MISMATCH'.
006900     05  PLB-FLAG-LOWINCOME       PIC X(030)
007000                                   VALUE 'LOW_INCOME'.
007100     05  PLB-FLAG-EMPMISMATCH     PIC X(030)
007200                                   VALUE 'EMPLOYMENT_TYPE_MISMATCH'.
007300
007400*---------------------------------------------------------------*
007500*  REJECTION REASON TEXT - MOVED VERBATIM TO PLB-DECN-REASON.    *
007600*---------------------------------------------------------------*
007700 01  PLB-REASON-TEXT.
007800     05  PLB-REASON-LOWSCORE      PIC X(040)
007900              VALUE 'CREDIT SCORE BELOW THRESHOLD (700)'.
008000     05  PLB-REASON-HIGHEMI       PIC X(040)
008100              VALUE 'EMI EXCEEDS 50 PCT OF MONTHLY INCOME'.
008200     05  PLB-REASON-MAXAMT        PIC X(040)
008300              VALUE 'APPROVED FOR MAXIMUM ELIGIBLE AMOUNT'.
